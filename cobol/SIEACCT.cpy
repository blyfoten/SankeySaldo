000100******************************************************************
000200*  SIEACCT  -  ACCOUNT MASTER RECORD (CHART OF ACCOUNTS)         *
000300*                                                                *
000400*  BUILT BY SIEPARS FROM #KONTO LINES IN THE SIE FILE, KEPT IN   *
000500*  ASCENDING ACCOUNT NUMBER ORDER.  READ BY FLOWAGG TO RESOLVE   *
000600*  ACCOUNT NAMES FOR THE NET-FLOW REPORT AND BY SUMSTAT TO       *
000700*  COUNT THE CHART OF ACCOUNTS.  RATIOCLC DOES NOT READ THIS     *
000750*  FILE - THE RATIO REPORT SHOWS ONLY BALANCE-SHEET CATEGORY     *
000760*  TOTALS, NEVER INDIVIDUAL ACCOUNT NAMES.                       *
001000*  CL*01  2011-03-08  RJH  ORIGINAL LAYOUT FOR SIE EXPORT PROJ.  *
001100******************************************************************
001200 01  SIE-ACCT-RECORD.
001300     05  AC-NUMBER                   PIC X(04).
001400     05  AC-NAME                     PIC X(40).
