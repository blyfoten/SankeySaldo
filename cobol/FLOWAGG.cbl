000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    FLOWAGG.
000300 AUTHOR.        R J HALVORSEN.
000400 INSTALLATION.  SYSTEMS GROUP - GENERAL ACCOUNTING.
000500 DATE-WRITTEN.  05-03-89.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*  PROGRAM USED TO CREATE THE ACCOUNT NET-FLOW REPORT: FLOWAGG   *
001100*  READS THE NORMALIZED TRANSACTION FILE BUILT BY SIEPARS,       *
001200*  SORTS IT INTO ACCOUNT-NUMBER ORDER, NETS EACH ACCOUNT DOWN    *
001300*  TO ONE SIGNED BALANCE, AND PRINTS ONE LINE PER ACCOUNT        *
001400*  SHOWING THE MONEY FLOW BETWEEN THAT ACCOUNT AND THE OPENING   *
001500*  BALANCE HUB.  ACCOUNT NAMES ARE RESOLVED AGAINST THE CHART    *
001600*  OF ACCOUNTS FILE BUILT BY SIEPARS.  ALL ERROR CONDITIONS ARE  *
001700*  DISPLAYED TO SYSOUT.                                          *
001800******************************************************************
001900*  CHANGE LOG                                                    *
002000******************************************************************
002100*  DATE-WRITTEN   RJH   ORIGINAL PROGRAM FOR THE NET-FLOW-BY-     *
002200*                 ACCOUNT PICTURE THE TREASURY GROUP ASKED FOR.   *
002300*  10/11/91  RJH  ACCOUNTS MISSING FROM THE CHART NOW PRINT       *
002400*                 'OKANT KONTO' INSTEAD OF ABENDING ON THE        *
002500*                 SEARCH ALL (REQ 2699).                          *
002600*  CL*99  1998-12-22  DGK  Y2K REVIEW - NO DATE ARITHMETIC IN     *
002700*                 THIS PROGRAM.  SIGNED OFF PER MEMO 98-Y2K-014.  *
002800*  2004-02-09  PL   REPORT NOW LINE SEQUENTIAL FOR THE WEB        *
002900*                 REPORTING PICKUP JOB (REQ 5011).                *
003000*  2011-05-02  RJH  RESTATED AGAINST THE SIE EXPORT FEED - THE    *
003100*                 CHART LOOKUP NOW KEYS ON THE #KONTO ACCOUNT     *
003200*                 NUMBER AND NAME RATHER THAN THE OLD LEDGER      *
003300*                 MASTER FIELDS (REQ 6120).                       *
003400******************************************************************
003500
003600 ENVIRONMENT DIVISION.
003700
003800 CONFIGURATION SECTION.
003900*    THIS SHOP RUNS THE BATCH SUITE ON THE 390 - NO SPECIAL-NAMES
004000*    PARAGRAPH IS CODED BECAUSE THIS PROGRAM DOES NOT ADDRESS A
004100*    PRINTER CHANNEL OR A UPSI SWITCH.
004200 SOURCE-COMPUTER.   IBM-390.
004300 OBJECT-COMPUTER.   IBM-390.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700*    TRAN-INPUT-FILE  - NORMALIZED TRANSACTIONS WRITTEN BY SIEPARS.
004800*    ACCT-INPUT-FILE  - CHART OF ACCOUNTS, ALSO WRITTEN BY SIEPARS -
004900*                        LOADED WHOLESALE INTO THE ACCTTAB SEARCH
005000*                        TABLE BELOW BEFORE THE SORT RUNS.
005100*    SW-FA-SORT-FILE  - SORT WORK FILE, KEYED BY ACCOUNT NUMBER.
005200*    FLOW-OUTPUT-RPT  - THE ACCOUNT NET-FLOW REPORT ITSELF.
005300     SELECT TRAN-INPUT-FILE  ASSIGN TO UT-S-TRANIN.
005400     SELECT ACCT-INPUT-FILE  ASSIGN TO UT-S-ACCTIN.
005500     SELECT SW-FA-SORT-FILE  ASSIGN TO UT-S-SORTFILE.
005600     SELECT FLOW-OUTPUT-RPT  ASSIGN TO UT-S-FLWRPT
005700         ORGANIZATION IS LINE SEQUENTIAL.
005800
005900
006000 DATA DIVISION.
006100
006200 FILE SECTION.
006300
006400******************************************************************
006500*  TRAN-INPUT-FILE - ONE 80-BYTE RECORD PER SIE #TRANS ROW.  THE  *
006600*  SIETRAN COPYBOOK LAYOUT IS SHARED WITH THE OTHER FOUR SIE      *
006700*  PROGRAMS SO A FIELD-WIDTH CHANGE ONLY HAS TO BE MADE ONCE.     *
006800******************************************************************
006900 FD  TRAN-INPUT-FILE
007000     RECORDING MODE IS F
007100     LABEL RECORDS ARE STANDARD
007200     RECORD CONTAINS 80 CHARACTERS
007300     BLOCK CONTAINS 0 RECORDS
007400     DATA RECORD IS SIE-TRAN-RECORD.
007500     COPY SIETRAN.
007600
007700******************************************************************
007800*  ACCT-INPUT-FILE - ONE 44-BYTE CHART-OF-ACCOUNTS RECORD (SIE    *
007900*  #KONTO ROW) PER ACCOUNT, ASCENDING BY ACCOUNT NUMBER.  READ    *
008000*  ONCE AT STARTUP BY 100-LOAD-ACCT-TABLE TO BUILD THE IN-MEMORY  *
008100*  SEARCH TABLE USED FOR NAME RESOLUTION (SEE ACCTTAB BELOW).     *
008200******************************************************************
008300 FD  ACCT-INPUT-FILE
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 44 CHARACTERS
008700     BLOCK CONTAINS 0 RECORDS
008800     DATA RECORD IS SIE-ACCT-RECORD.
008900     COPY SIEACCT.
009000
009100 FD  FLOW-OUTPUT-RPT
009200     LABEL RECORDS ARE STANDARD
009300     DATA RECORD IS FA-OUTPUT-REP-LINE.
009400
009500*    ONE 100-BYTE PRINT LINE, LINE SEQUENTIAL FOR THE WEB PICKUP
009600*    JOB (REQ 5011) - WIDER THAN THE OTHER SIE REPORTS SINCE THIS
009700*    ONE CARRIES TWO 45-BYTE ACCOUNT-NAME LABELS SIDE BY SIDE.
009800 01  FA-OUTPUT-REP-LINE               PIC X(100).
009900
010000
010100*    SORT WORK RECORD - ONE PER TRANSACTION, CARRYING ONLY THE
010200*    ACCOUNT NUMBER AND AMOUNT.  THE NET-FLOW REPORT NEEDS NO
010300*    OTHER FIELD FROM THE SIE ROW.
010400 SD  SW-FA-SORT-FILE
010500     RECORD CONTAINS 13 CHARACTERS
010600     DATA RECORD IS SW-FA-SORT-WORK.
010700
010800 01  SW-FA-SORT-WORK.
010900*        SORT KEY - THE ACCOUNT NUMBER POSTED TO.
011000     05  FA-ACCOUNT-SRT-WK            PIC X(04).
011100*        NUMERIC VIEW, NOT CURRENTLY REFERENCED BUT KEPT FOR
011200*        SYMMETRY WITH THE OTHER SIE PROGRAMS' SORT RECORDS.
011300     05  FA-ACCOUNT-SRT-WK-NUM REDEFINES FA-ACCOUNT-SRT-WK
011400                                       PIC 9(04).
011500     05  FILLER                       PIC X(01) VALUE SPACE.
011600*        TRANSACTION AMOUNT CARRIED THROUGH THE SORT UNCHANGED.
011700     05  FA-AMOUNT-SRT-WK             PIC S9(11)V99.
011800
011900 WORKING-STORAGE SECTION.
012000*    SCRATCH ABSOLUTE-VALUE WORK ITEM FOR THE FLOW-DIRECTION
012100*    RECLASS BELOW - HOLDS NO CARRIED-FORWARD BALANCE OF ITS
012200*    OWN, SO IT SITS AT THE 77 LEVEL RATHER THAN IN A GROUP.
012300 77  WS-ABS-BALANCE                   PIC S9(13)V99  VALUE ZERO.
012400
012500*    END-OF-FILE SWITCHES FOR THE THREE SEQUENTIAL STREAMS THIS
012600*    PROGRAM DRIVES - THE CHART LOAD, THE RAW TRANSACTION READ,
012700*    AND THE SORTED RETURN.
012800 01  PROGRAM-INDICATOR-SWITCHES.
012900*        SET 'YES' BY 800-READ-INPUT-FILE AT END OF THE
013000*        TRANSACTION FILE.
013100     05  WS-EOF-INPUT-SW              PIC X(3)  VALUE 'NO '.
013200         88  EOF-INPUT                          VALUE 'YES'.
013300*        SET 'YES' BY 110-READ-ACCT-FILE AT END OF THE CHART OF
013400*        ACCOUNTS FILE DURING THE 100-LOAD-ACCT-TABLE PASS.
013500     05  WS-EOF-ACCT-SW               PIC X(3)  VALUE 'NO '.
013600         88  EOF-ACCT-INPUT                      VALUE 'YES'.
013700*        SET 'YES' BY 900-RETURN-SRTD-REC AT END OF THE SORTED
013800*        RETURN STREAM.
013900     05  WS-EOF-SRT-OUTPUT-SW         PIC X(3)  VALUE 'NO '.
014000         88  EOF-SRT-OUTPUT                      VALUE 'YES'.
014100     05  FILLER                       PIC X(01) VALUE SPACE.
014200
014300*    ACCOUNT-BREAK CONTROL FIELDS - COMPARED AGAINST THE CURRENT
014400*    SORT KEY IN 340 TO DETECT A NEW ACCOUNT.
014500 01  WS-BREAK-CONTROLS.
014600*        ACCOUNT NUMBER OF THE GROUP CURRENTLY BEING NETTED.
014700     05  WS-BREAK-ACCOUNT             PIC X(04) VALUE SPACES.
014800     05  WS-BREAK-ACCOUNT-NUM REDEFINES WS-BREAK-ACCOUNT
014900                                       PIC 9(04).
015000*    LEADING-DIGIT VIEW - MATCHES THE GUARD RATIOCLC USES BEFORE
015100*    ITS OWN RANGE TEST (SEE RATIOCLC 420).
015200     05  WS-BREAK-ACCOUNT-1ST REDEFINES WS-BREAK-ACCOUNT
015300                                       PIC X(01).
015400     05  FILLER                        PIC X(03).
015500
015600*    RUNNING COUNTERS AND THE CURRENT-ACCOUNT BALANCE.  COUNTERS
015700*    ARE COMP FOR SPEED; THE BALANCE IS KEPT ZONED BECAUSE THIS
015800*    SHOP DOES NOT PACK MONEY FIELDS.
015900 01  WS-ACCUMULATORS.
016000*        NUMBER OF ACCOUNT ROWS LOADED INTO THE SEARCH TABLE.
016100     05  WS-READ-CTR                  PIC 9(7)  COMP VALUE ZERO.
016200*        NUMBER OF TRANSACTION ROWS RELEASED TO THE SORT.
016300     05  WS-REL-CTR                   PIC 9(7)  COMP VALUE ZERO.
016400*        NUMBER OF TRANSACTION ROWS RETURNED FROM THE SORT.
016500     05  WS-RETR-CTR                  PIC 9(7)  COMP VALUE ZERO.
016600*        NUMBER OF CHART-OF-ACCOUNTS ROWS LOADED (REQ 2699).
016700     05  WS-ACCT-LOADED-CTR           PIC 9(5)  COMP VALUE ZERO.
016800*        NUMBER OF DETAIL LINES ACTUALLY WRITTEN TO THE REPORT.
016900     05  WS-FLOW-LINES-WRTN           PIC 9(5)  COMP VALUE ZERO.
017000*        NET SIGNED BALANCE FOR THE ACCOUNT CURRENTLY BEING
017100*        NETTED - POSITIVE MEANS MONEY FLOWED OUT TO THE ACCOUNT,
017200*        NEGATIVE MEANS MONEY FLOWED BACK TO THE OPENING BALANCE.
017300     05  WS-ACCOUNT-BALANCE           PIC S9(13)V99  VALUE ZERO.
017400     05  FILLER                       PIC X(01) VALUE SPACE.
017500
017600*    ACCOUNT-NAME RESOLUTION WORK AREA - BUILT ONCE PER ACCOUNT
017700*    BY 920-RESOLVE-ACCT-NAME AND 900-WRITE-FLOW-LINE, THEN MOVED
017800*    INTO WHICHEVER OF FA-SOURCE-DL/FA-TARGET-DL THE FLOW
017900*    DIRECTION CALLS FOR.
018000 01  WS-LABEL-WORK.
018100*        ACCOUNT NAME FOUND BY THE SEARCH ALL BELOW, OR 'OKANT
018200*        KONTO' IF THE ACCOUNT IS NOT ON THE CHART (REQ 2699).
018300     05  WS-ACCT-NAME-FOUND           PIC X(40) VALUE SPACES.
018400*        'NNNN - ACCOUNT NAME', BUILT BY 900-WRITE-FLOW-LINE.
018500     05  WS-NODE-LABEL                PIC X(45) VALUE SPACES.
018600*        FIXED LABEL FOR THE OPENING-BALANCE HUB NODE - EVERY
018700*        FLOW LINE SHOWS EITHER THIS OR AN ACCOUNT NODE AS ITS
018800*        SOURCE, AND THE OTHER AS ITS TARGET.
018900     05  WS-HUB-LABEL                 PIC X(45) VALUE
019000                  'Ingående balans'.
019100
019200     05  FILLER                       PIC X(01) VALUE SPACE.
019300*    ACCT-TABLE-COUNT AND THE ACCT-ENTRY OCCURS TABLE ITSELF -
019400*    SEE ACCTTAB.CPY FOR THE FULL LAYOUT AND SEARCH KEY.
019500     COPY ACCTTAB.
019600
019700*    REPORT LINE LAYOUTS - TITLE, COLUMN CAPTIONS, AND ONE FLOW
019800*    DETAIL LINE PER ACCOUNT.
019900 01  FA-HEADER-1.
020000     05  FILLER            PIC X(01)  VALUE SPACES.
020100     05  FILLER            PIC X(30)  VALUE
020200                  'SIE ACCOUNT NET-FLOW REPORT   '.
020300     05  FILLER            PIC X(69)  VALUE SPACES.
020400
020500*    COLUMN CAPTION LINE - PRINTED ONCE, IMMEDIATELY AFTER THE
020600*    TITLE, SINCE THIS REPORT HAS NO PAGE-BREAK LOGIC OF ITS OWN.
020700 01  FA-HEADER-2.
020800     05  FILLER            PIC X(03)  VALUE SPACES.
020900     05  FILLER            PIC X(45)  VALUE 'SOURCE'.
021000     05  FILLER            PIC X(01)  VALUE SPACES.
021100     05  FILLER            PIC X(45)  VALUE 'TARGET'.
021200     05  FILLER            PIC X(01)  VALUE SPACES.
021300     05  FILLER            PIC X(15)  VALUE 'VALUE'.
021400     05  FILLER            PIC X(09)  VALUE 'DIRECTION'.
021500
021600*    ONE DETAIL LINE PER ACCOUNT, WRITTEN AT EACH ACCOUNT BREAK
021700*    BY 900-WRITE-FLOW-LINE.
021800 01  FA-DETAIL.
021900     05  FILLER            PIC X(03)  VALUE SPACES.
022000*        SOURCE NODE OF THE FLOW - EITHER THE HUB OR THE ACCOUNT.
022100     05  FA-SOURCE-DL      PIC X(45).
022200     05  FILLER            PIC X(01)  VALUE SPACES.
022300*        TARGET NODE OF THE FLOW - THE OTHER OF THE ABOVE PAIR.
022400     05  FA-TARGET-DL      PIC X(45).
022500     05  FILLER            PIC X(01)  VALUE SPACES.
022600*        ABSOLUTE VALUE OF THE NET FLOW, COMMA-EDITED.
022700     05  FA-VALUE-DL       PIC Z,ZZZ,ZZZ,ZZ9.99-.
022800     05  FILLER            PIC X(03)  VALUE SPACES.
022900*        'POS' WHEN THE ACCOUNT BALANCE IS POSITIVE (HUB TO
023000*        ACCOUNT), 'NEG' WHEN NEGATIVE (ACCOUNT BACK TO HUB).
023100     05  FA-DIRECTION-DL   PIC X(03).
023200
023300*    SYSOUT DIAGNOSTIC LINE - LABEL PLUS A ZERO-SUPPRESSED
023400*    COUNTER, BUILT AND DISPLAYED ONE FIELD AT A TIME IN 550.
023500 01  DISPLAY-LINE.
023600     05  DISP-MESSAGE      PIC X(45).
023700     05  FILLER                       PIC X(01) VALUE SPACE.
023800     05  DISP-VALUE        PIC ZZZ9.
023900
024000 PROCEDURE DIVISION.
024100
024200******************************************************************
024300*  000-MAINLINE - LOADS THE ACCOUNT-NAME SEARCH TABLE, PRINTS     *
024400*  THE REPORT HEADINGS, THEN DRIVES THE SORT (INPUT AND OUTPUT    *
024500*  PROCEDURES BELOW), DISPLAYS THE RUN DIAGNOSTICS AND CLOSES     *
024600*  DOWN.                                                          *
024700******************************************************************
024800 000-MAINLINE SECTION.
024900
025000     OPEN INPUT  TRAN-INPUT-FILE
025100                 ACCT-INPUT-FILE
025200          OUTPUT FLOW-OUTPUT-RPT.
025300*    THE CHART OF ACCOUNTS MUST BE IN MEMORY BEFORE ANY FLOW LINE
025400*    IS BUILT, SO THE TABLE LOAD RUNS BEFORE THE SORT.
025500     PERFORM 100-LOAD-ACCT-TABLE THRU 100-LOAD-ACCT-TABLE-EXIT.
025600     WRITE FA-OUTPUT-REP-LINE FROM FA-HEADER-1.
025700     WRITE FA-OUTPUT-REP-LINE FROM FA-HEADER-2.
025800*    THE SORT VERB DRIVES BOTH PROCEDURES ITSELF - 200 FEEDS
025900*    RAW TRANSACTIONS IN VIA RELEASE, 300 PULLS THE SORTED
026000*    RESULT BACK OUT VIA RETURN, NETS EACH ACCOUNT AND WRITES
026100*    THE REPORT.
026200     SORT SW-FA-SORT-FILE
026300          ON ASCENDING KEY FA-ACCOUNT-SRT-WK
026400          INPUT  PROCEDURE 200-SRT-INPUT-PROCD THRU 200-EXIT
026500          OUTPUT PROCEDURE 300-SRT-OUTPUT-PROCD THRU 300-EXIT.
026600     PERFORM 550-DISPLAY-PROG-DIAG THRU 550-DISPLAY-PROG-DIAG-EXIT.
026700     CLOSE TRAN-INPUT-FILE
026800           ACCT-INPUT-FILE
026900           FLOW-OUTPUT-RPT.
027000     MOVE ZERO TO RETURN-CODE.
027100     GOBACK.
027200
027300
027400*    LOADS EVERY CHART-OF-ACCOUNTS ROW INTO THE ACCTTAB SEARCH
027500*    TABLE, UP TO ITS 600-ENTRY CAPACITY.  STANDARD READ-AHEAD
027600*    SHAPE, SAME AS THE OTHER SIE PROGRAMS.
027700 100-LOAD-ACCT-TABLE.
027800
027900     MOVE 'NO ' TO WS-EOF-ACCT-SW.
028000     PERFORM 110-READ-ACCT-FILE THRU 110-READ-ACCT-FILE-EXIT.
028100     PERFORM 120-LOAD-ONE-ACCT THRU 120-LOAD-ONE-ACCT-EXIT
028200         UNTIL EOF-ACCT-INPUT.
028300
028400 100-LOAD-ACCT-TABLE-EXIT.
028500     EXIT.
028600
028700
028800 110-READ-ACCT-FILE.
028900
029000     READ ACCT-INPUT-FILE
029100         AT END MOVE 'YES' TO WS-EOF-ACCT-SW
029200                GO TO 110-READ-ACCT-FILE-EXIT.
029300
029400 110-READ-ACCT-FILE-EXIT.
029500     EXIT.
029600
029700
029800*    MOVES ONE CHART ROW INTO THE NEXT FREE TABLE ENTRY.  A
029900*    CHART LARGER THAN 600 ACCOUNTS SIMPLY STOPS LOADING RATHER
030000*    THAN ABENDING - NO SIE FEED SEEN BY THIS SHOP HAS COME
030100*    CLOSE TO THAT COUNT.
030200 120-LOAD-ONE-ACCT.
030300
030400     IF ACCT-TABLE-COUNT < 600
030500        ADD 1 TO ACCT-TABLE-COUNT
030600        MOVE AC-NUMBER TO AT-NUMBER(ACCT-TABLE-COUNT)
030700        MOVE AC-NAME   TO AT-NAME(ACCT-TABLE-COUNT)
030800        ADD 1 TO WS-ACCT-LOADED-CTR
030900     END-IF.
031000     PERFORM 110-READ-ACCT-FILE THRU 110-READ-ACCT-FILE-EXIT.
031100
031200 120-LOAD-ONE-ACCT-EXIT.
031300     EXIT.
031400
031500
031600*    SORT INPUT PROCEDURE - READS EVERY TRANSACTION ONCE AND
031700*    RELEASES A SORT WORK RECORD FOR EACH ONE.
031800 200-SRT-INPUT-PROCD SECTION.
031900
032000     MOVE 'NO ' TO WS-EOF-INPUT-SW.
032100     PERFORM 800-READ-INPUT-FILE THRU 800-READ-INPUT-FILE-EXIT.
032200     PERFORM 210-PRSS-INPUT-RECORDS THRU
032300                          210-PRSS-INPUT-RECORDS-EXIT
032400         UNTIL EOF-INPUT.
032500
032600 200-EXIT.
032700     EXIT.
032800
032900
033000 210-PRSS-INPUT-RECORDS.
033100
033200     PERFORM 850-FORMAT-RELEASE THRU 850-FORMAT-RELEASE-EXIT.
033300     PERFORM 800-READ-INPUT-FILE THRU 800-READ-INPUT-FILE-EXIT.
033400
033500 210-PRSS-INPUT-RECORDS-EXIT.
033600     EXIT.
033700
033800
033900*    SORT OUTPUT PROCEDURE - PULLS THE SORTED ROWS BACK OUT IN
034000*    ACCOUNT-NUMBER ORDER AND DRIVES THE NET-BALANCE LOGIC AND
034100*    THE REPORT WRITE.
034200 300-SRT-OUTPUT-PROCD.
034300
034400     PERFORM 320-INITIALIZE-OUTPUT THRU
034500                                    320-INITIALIZE-OUTPUT-EXIT.
034600     PERFORM 900-RETURN-SRTD-REC THRU 900-RETURN-SRTD-REC-EXIT.
034700     IF EOF-SRT-OUTPUT
034800        DISPLAY 'ERROR!!  SORTED TRANSACTION FILE EMPTY!'
034900        GO TO 300-EXIT.
035000*    PRIME THE BREAK KEY FROM THE FIRST SORTED ROW SO THE
035100*    ACCUMULATE/COMPARE LOOP BELOW SEES A MATCH ON ITS FIRST
035200*    PASS RATHER THAN A FALSE BREAK.
035300     MOVE FA-ACCOUNT-SRT-WK TO WS-BREAK-ACCOUNT.
035400     PERFORM 340-PRSS-SORTED-OUTPUT THRU
035500                                    340-PRSS-SORTED-OUTPUT-EXIT
035600         UNTIL EOF-SRT-OUTPUT.
035700*    THE LOOP ABOVE STOPS ON END OF FILE BEFORE THE LAST ACCOUNT
035800*    IN PROGRESS HAS BEEN WRITTEN - THIS CALL WRITES IT.
035900     PERFORM 900-WRITE-FLOW-LINE THRU 900-WRITE-FLOW-LINE-EXIT.
036000
036100 300-EXIT.
036200     EXIT.
036300
036400
036500 320-INITIALIZE-OUTPUT.
036600
036700     MOVE ZERO  TO WS-ACCOUNT-BALANCE.
036800     MOVE 'NO ' TO WS-EOF-SRT-OUTPUT-SW.
036900
037000 320-INITIALIZE-OUTPUT-EXIT.
037100     EXIT.
037200
037300
037400*    ONE PASS PER SORTED ROW - TESTS FOR AN ACCOUNT BREAK, WRITES
037500*    THE COMPLETED ACCOUNT'S FLOW LINE IF SO, THEN ADDS THE
037600*    CURRENT ROW'S SIGNED AMOUNT INTO THE RUNNING BALANCE.
037700 340-PRSS-SORTED-OUTPUT.
037800
037900     IF FA-ACCOUNT-SRT-WK NOT = WS-BREAK-ACCOUNT
038000        PERFORM 900-WRITE-FLOW-LINE THRU
038100                                    900-WRITE-FLOW-LINE-EXIT
038200        MOVE FA-ACCOUNT-SRT-WK TO WS-BREAK-ACCOUNT
038300        MOVE ZERO TO WS-ACCOUNT-BALANCE
038400     END-IF.
038500     ADD FA-AMOUNT-SRT-WK TO WS-ACCOUNT-BALANCE.
038600     PERFORM 900-RETURN-SRTD-REC THRU 900-RETURN-SRTD-REC-EXIT.
038700
038800 340-PRSS-SORTED-OUTPUT-EXIT.
038900     EXIT.
039000
039100
039200******************************************************************
039300*  550-DISPLAY-PROG-DIAG - SYSOUT RUN DIAGNOSTICS.  ONE LABELLED  *
039400*  COUNTER LINE PER STAGE SO A MISMATCH BETWEEN CHART ROWS        *
039500*  LOADED AND TRANSACTIONS PROCESSED IS VISIBLE WITHOUT A DUMP.   *
039600******************************************************************
039700 550-DISPLAY-PROG-DIAG.
039800
039900     DISPLAY '****     FLOWAGG RUNNING     ****'.
040000     MOVE 'ACCOUNTS LOADED INTO SEARCH TABLE            ' TO
040100          DISP-MESSAGE.
040200     MOVE WS-ACCT-LOADED-CTR TO DISP-VALUE.
040300     DISPLAY DISPLAY-LINE.
040400     MOVE 'TRANSACTION RECORDS READ                     ' TO
040500          DISP-MESSAGE.
040600     MOVE WS-READ-CTR TO DISP-VALUE.
040700     DISPLAY DISPLAY-LINE.
040800     MOVE 'FLOW LINES WRITTEN TO REPORT                 ' TO
040900          DISP-MESSAGE.
041000     MOVE WS-FLOW-LINES-WRTN TO DISP-VALUE.
041100     DISPLAY DISPLAY-LINE.
041200     DISPLAY '****     FLOWAGG EOJ         ****'.
041300
041400 550-DISPLAY-PROG-DIAG-EXIT.
041500     EXIT.
041600
041700
041800*    STANDARD READ-AHEAD PATTERN - MIRRORS THE OTHER SIE
041900*    PROGRAMS' INPUT-FILE READ PARAGRAPHS.
042000 800-READ-INPUT-FILE.
042100
042200     READ TRAN-INPUT-FILE
042300         AT END MOVE 'YES' TO WS-EOF-INPUT-SW
042400                GO TO 800-READ-INPUT-FILE-EXIT.
042500     ADD 1 TO WS-READ-CTR.
042600
042700 800-READ-INPUT-FILE-EXIT.
042800     EXIT.
042900
043000
043100*    BUILDS THE SORT WORK RECORD FROM THE CURRENT TRANSACTION
043200*    AND RELEASES IT - ONLY THE ACCOUNT NUMBER AND AMOUNT ARE
043300*    CARRIED THROUGH.
043400 850-FORMAT-RELEASE.
043500
043600     MOVE TR-ACCOUNT TO FA-ACCOUNT-SRT-WK.
043700     MOVE TR-AMOUNT  TO FA-AMOUNT-SRT-WK.
043800     RELEASE SW-FA-SORT-WORK.
043900     ADD 1 TO WS-REL-CTR.
044000
044100 850-FORMAT-RELEASE-EXIT.
044200     EXIT.
044300
044400
044500*    STANDARD RETURN-AHEAD PATTERN FOR THE SORT OUTPUT SIDE -
044600*    MIRRORS 800 ABOVE BUT PULLS FROM THE SORT WORK FILE.
044700 900-RETURN-SRTD-REC.
044800
044900     RETURN SW-FA-SORT-FILE
045000         AT END MOVE 'YES' TO WS-EOF-SRT-OUTPUT-SW
045100                GO TO 900-RETURN-SRTD-REC-EXIT.
045200     ADD 1 TO WS-RETR-CTR.
045300
045400 900-RETURN-SRTD-REC-EXIT.
045500     EXIT.
045600
045700
045800*    WRITES ONE ACCOUNT'S NET-FLOW LINE.  A POSITIVE BALANCE
045900*    PRINTS AS A FLOW FROM THE HUB TO THE ACCOUNT (POS); A
046000*    NEGATIVE BALANCE PRINTS AS A FLOW BACK FROM THE ACCOUNT TO
046100*    THE HUB (NEG), WITH THE VALUE FLIPPED TO ITS ABSOLUTE FORM
046200*    SO THE PRINTED FIGURE IS ALWAYS A PLAIN POSITIVE NUMBER.
046300 900-WRITE-FLOW-LINE.
046400
046500     PERFORM 920-RESOLVE-ACCT-NAME THRU 920-RESOLVE-ACCT-NAME-EXIT.
046600     MOVE SPACES TO WS-NODE-LABEL.
046700*    BUILD 'NNNN - ACCOUNT NAME' FROM THE ACCOUNT NUMBER AND THE
046800*    NAME RESOLVED ABOVE.
046900     MOVE WS-BREAK-ACCOUNT TO WS-NODE-LABEL(1:4).
047000     MOVE ' - '            TO WS-NODE-LABEL(5:3).
047100     MOVE WS-ACCT-NAME-FOUND TO WS-NODE-LABEL(8:38).
047200     MOVE SPACES TO FA-DETAIL.
047300     IF WS-ACCOUNT-BALANCE > 0
047400        MOVE WS-HUB-LABEL  TO FA-SOURCE-DL
047500        MOVE WS-NODE-LABEL TO FA-TARGET-DL
047600        MOVE 'POS'         TO FA-DIRECTION-DL
047700        MOVE WS-ACCOUNT-BALANCE TO WS-ABS-BALANCE
047800     ELSE
047900        MOVE WS-NODE-LABEL TO FA-SOURCE-DL
048000        MOVE WS-HUB-LABEL  TO FA-TARGET-DL
048100        MOVE 'NEG'         TO FA-DIRECTION-DL
048200        COMPUTE WS-ABS-BALANCE = WS-ACCOUNT-BALANCE * -1
048300     END-IF.
048400     MOVE WS-ABS-BALANCE TO FA-VALUE-DL.
048500     WRITE FA-OUTPUT-REP-LINE FROM FA-DETAIL.
048600     ADD 1 TO WS-FLOW-LINES-WRTN.
048700
048800 900-WRITE-FLOW-LINE-EXIT.
048900     EXIT.
049000
049100
049200*    SEARCHES THE IN-MEMORY CHART OF ACCOUNTS FOR THE CURRENT
049300*    BREAK ACCOUNT.  IF THE ACCOUNT IS NOT ON THE CHART (A
049400*    POSTING TO AN ACCOUNT NUMBER THAT WAS NEVER DEFINED), THE
049500*    LOOKUP LEAVES THE DEFAULT 'OKANT KONTO' LABEL IN PLACE
049600*    RATHER THAN FAILING THE SEARCH ALL (REQ 2699).
049700 920-RESOLVE-ACCT-NAME.
049800
049900     MOVE 'Okänt konto' TO WS-ACCT-NAME-FOUND.
050000     IF ACCT-TABLE-COUNT > 0
050100        SET AT-INDEX TO 1
050200        SEARCH ALL ACCT-ENTRY
050300           AT END
050400              CONTINUE
050500           WHEN AT-NUMBER(AT-INDEX) = WS-BREAK-ACCOUNT
050600              MOVE AT-NAME(AT-INDEX) TO WS-ACCT-NAME-FOUND
050700        END-SEARCH
050800     END-IF.
050900
051000 920-RESOLVE-ACCT-NAME-EXIT.
051100     EXIT.
