000100******************************************************************
000200*  SIEMETA  -  COMPANY / FISCAL YEAR METADATA WORK RECORD        *
000300*                                                                *
000400*  ONE RECORD, WRITTEN ONCE BY SIEPARS FROM THE #FNAMN AND #RAR  *
000500*  LINES OF THE SIE FILE.  RATIOCLC READS IT SO THE RATIO        *
000600*  REPORT CAN CARRY THE COMPANY NAME AND FISCAL YEAR IN ITS      *
000700*  HEADING BLOCK.                                                *
000900*  CL*01  2011-03-11  RJH  ORIGINAL LAYOUT FOR SIE EXPORT PROJ.  *
001000******************************************************************
001100 01  SIE-META-RECORD.
001200     05  MD-COMPANY                  PIC X(60).
001300     05  MD-FISCALYEAR               PIC X(10).
