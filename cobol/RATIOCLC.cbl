000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RATIOCLC.
000300 AUTHOR.        R J HALVORSEN.
000400 INSTALLATION.  SYSTEMS GROUP - GENERAL ACCOUNTING.
000500 DATE-WRITTEN.  04-19-89.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*  PROGRAM USED TO CREATE THE LIQUIDITY/SOLVENCY RATIO REPORT:   *
001100*  RATIOCLC READS THE NORMALIZED TRANSACTION FILE BUILT BY       *
001200*  SIEPARS, SORTS IT INTO ACCOUNT-NUMBER ORDER, NETS EACH        *
001300*  ACCOUNT DOWN TO ONE BALANCE, THEN CLASSIFIES EVERY ACCOUNT    *
001400*  BALANCE INTO THE BALANCE-SHEET BUCKETS THE OLD LEDGER JOB     *
001500*  USED AND PRINTS THE TWO STANDARD RATIOS.  ALL ERROR           *
001600*  CONDITIONS ARE DISPLAYED TO SYSOUT.                           *
001700*                                                                 *
001800*  NOTE - THIS REPORT SHOWS ONLY CATEGORY TOTALS AND RATIOS, NOT *
001900*  INDIVIDUAL ACCOUNT NAMES, SO UNLIKE FLOWAGG IT HAS NO NEED TO *
002000*  OPEN THE CHART OF ACCOUNTS FILE.                              *
002100******************************************************************
002200*  CHANGE LOG                                                    *
002300******************************************************************
002400*  DATE-WRITTEN   RJH   ORIGINAL PROGRAM, ACCOUNT-RANGE BUCKETS   *
002500*                 TAKEN FROM THE GENERAL LEDGER CHART-OF-ACCOUNTS *
002600*                 STANDARD (SEE THE GL CODING MANUAL SEC 4).      *
002700*  08/02/90  RJH  ROUNDED BOTH RATIOS TO 2 DECIMALS - AUDIT       *
002800*                 WANTED THE PRINTED FIGURE TO MATCH THE          *
002900*                 WORKPAPERS EXACTLY (REQ 2588).                  *
003000*  01/14/95  DGK  NOTE FOR THE FILE - THE 2000-2099 EQUITY RANGE  *
003100*                 IS NEVER REACHED BECAUSE THE 2000-2999          *
003200*                 LIABILITY TEST ABOVE IT ALREADY CLAIMS THOSE    *
003300*                 ACCOUNTS.  RAISED TO ANALYSIS (REQ 3390) BUT    *
003400*                 THE CHART OF ACCOUNTS TEAM ASKED US TO LEAVE    *
003500*                 THE ORDER ALONE UNTIL THE 1996 RECODE PROJECT - *
003600*                 EQUITY PRINTS ZERO UNTIL THEN.                  *
003700*  CL*99  1998-12-18  DGK  Y2K REVIEW - NO DATE ARITHMETIC IN     *
003800*                 THIS PROGRAM.  SIGNED OFF PER MEMO 98-Y2K-014.  *
003900*  2004-02-09  PL   REPORT NOW LINE SEQUENTIAL FOR THE WEB        *
004000*                 REPORTING PICKUP JOB (REQ 5011).                *
004100*  2011-04-25  RJH  RESTATED AGAINST THE SIE EXPORT FEED - THE    *
004200*                 COMPANY NAME AND FISCAL YEAR ON THE HEADING     *
004300*                 LINES NOW COME FROM THE #FNAMN/#RAR ROWS ON     *
004400*                 THE METADATA FILE RATHER THAN THE OLD LEDGER    *
004500*                 RUN-PARAMETER CARD (REQ 6120).                  *
004600******************************************************************
004700
004800 ENVIRONMENT DIVISION.
004900
005000 CONFIGURATION SECTION.
005100*    THIS SHOP RUNS THE BATCH SUITE ON THE 390 - NO SPECIAL-NAMES
005200*    PARAGRAPH IS CODED BECAUSE THIS PROGRAM DOES NOT ADDRESS A
005300*    PRINTER CHANNEL OR A UPSI SWITCH.
005400 SOURCE-COMPUTER.   IBM-390.
005500 OBJECT-COMPUTER.   IBM-390.
005600
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900*    TRAN-INPUT-FILE  - NORMALIZED TRANSACTIONS WRITTEN BY SIEPARS.
006000*    META-INPUT-FILE  - COMPANY NAME/FISCAL YEAR WRITTEN BY SIEPARS,
006100*                        READ ONCE FOR THE REPORT HEADING.
006200*    SW-RC-SORT-FILE  - SORT WORK FILE, KEYED BY ACCOUNT NUMBER.
006300*    RATIO-OUTPUT-RPT - THE LIQUIDITY/SOLVENCY RATIO REPORT ITSELF.
006400     SELECT TRAN-INPUT-FILE  ASSIGN TO UT-S-TRANIN.
006500     SELECT META-INPUT-FILE  ASSIGN TO UT-S-MDIN.
006600     SELECT SW-RC-SORT-FILE  ASSIGN TO UT-S-SORTFILE.
006700     SELECT RATIO-OUTPUT-RPT ASSIGN TO UT-S-RATRPT
006800         ORGANIZATION IS LINE SEQUENTIAL.
006900
007000
007100 DATA DIVISION.
007200
007300 FILE SECTION.
007400
007500******************************************************************
007600*  TRAN-INPUT-FILE - ONE 80-BYTE RECORD PER SIE #TRANS ROW.  THE  *
007700*  SIETRAN COPYBOOK LAYOUT IS SHARED WITH THE OTHER FOUR SIE      *
007800*  PROGRAMS SO A FIELD-WIDTH CHANGE ONLY HAS TO BE MADE ONCE.     *
007900******************************************************************
008000 FD  TRAN-INPUT-FILE
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 80 CHARACTERS
008400     BLOCK CONTAINS 0 RECORDS
008500     DATA RECORD IS SIE-TRAN-RECORD.
008600     COPY SIETRAN.
008700
008800******************************************************************
008900*  META-INPUT-FILE - ONE 70-BYTE RECORD CARRYING THE COMPANY NAME *
009000*  AND FISCAL YEAR TAKEN FROM THE SIE #FNAMN AND #RAR ROWS.       *
009100*  WRITTEN ONCE PER RUN BY SIEPARS; READ ONCE HERE FOR THE REPORT *
009200*  HEADING (SEE SIEMETA.CPY).                                     *
009300******************************************************************
009400 FD  META-INPUT-FILE
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 70 CHARACTERS
009800     BLOCK CONTAINS 0 RECORDS
009900     DATA RECORD IS SIE-META-RECORD.
010000     COPY SIEMETA.
010100
010200 FD  RATIO-OUTPUT-RPT
010300     LABEL RECORDS ARE STANDARD
010400     DATA RECORD IS RC-OUTPUT-REP-LINE.
010500
010600*    ONE 80-BYTE PRINT LINE, LINE SEQUENTIAL FOR THE WEB PICKUP
010700*    JOB (REQ 5011) - NO CARRIAGE CONTROL BYTE IS CARRIED HERE.
010800 01  RC-OUTPUT-REP-LINE               PIC X(80).
010900
011000
011100*    SORT WORK RECORD - ONE PER TRANSACTION, CARRYING ONLY THE
011200*    ACCOUNT NUMBER AND AMOUNT.  THE RATIO REPORT NEEDS NO OTHER
011300*    FIELD FROM THE SIE ROW.
011400 SD  SW-RC-SORT-FILE
011500     RECORD CONTAINS 13 CHARACTERS
011600     DATA RECORD IS SW-RC-SORT-WORK.
011700
011800 01  SW-RC-SORT-WORK.
011900*        SORT KEY - THE ACCOUNT NUMBER POSTED TO.
012000     05  RC-ACCOUNT-SRT-WK            PIC X(04).
012100*        NUMERIC VIEW, NOT CURRENTLY REFERENCED BUT KEPT FOR
012200*        SYMMETRY WITH THE OTHER SIE PROGRAMS' SORT RECORDS.
012300     05  RC-ACCOUNT-SRT-WK-NUM REDEFINES RC-ACCOUNT-SRT-WK
012400                                       PIC 9(04).
012500     05  FILLER                       PIC X(01) VALUE SPACE.
012600*        TRANSACTION AMOUNT CARRIED THROUGH THE SORT UNCHANGED.
012700     05  RC-AMOUNT-SRT-WK             PIC S9(11)V99.
012800
012900 WORKING-STORAGE SECTION.
013000*    SCRATCH ABSOLUTE-VALUE WORK ITEM FOR THE LIABILITY-SIDE
013100*    RECLASS IN 420 - HOLDS NO CARRIED-FORWARD BALANCE OF ITS
013200*    OWN, SO IT SITS AT THE 77 LEVEL RATHER THAN IN A GROUP.
013300 77  WS-ABS-BALANCE                   PIC S9(13)V99  VALUE ZERO.
013400
013500*    END-OF-FILE AND METADATA-SEEN SWITCHES.
013600 01  PROGRAM-INDICATOR-SWITCHES.
013700*        SET 'YES' BY 800-READ-INPUT-FILE AT END OF THE
013800*        TRANSACTION FILE.
013900     05  WS-EOF-INPUT-SW              PIC X(3)  VALUE 'NO '.
014000         88  EOF-INPUT                          VALUE 'YES'.
014100*        SET 'YES' BY 900-RETURN-SRTD-REC AT END OF THE SORTED
014200*        RETURN STREAM.
014300     05  WS-EOF-SRT-OUTPUT-SW         PIC X(3)  VALUE 'NO '.
014400         88  EOF-SRT-OUTPUT                      VALUE 'YES'.
014500*        SET 'YES' BY 100-READ-METADATA WHEN A METADATA ROW WAS
014600*        ACTUALLY FOUND ON THE META-INPUT-FILE.
014700     05  WS-META-READ-SW              PIC X(3)  VALUE 'NO '.
014800         88  META-RECORD-READ                    VALUE 'YES'.
014900     05  FILLER                       PIC X(01) VALUE SPACE.
015000
015100*    ACCOUNT-BREAK CONTROL FIELDS - COMPARED AGAINST THE CURRENT
015200*    SORT KEY IN 340 TO DETECT A NEW ACCOUNT.
015300 01  WS-BREAK-CONTROLS.
015400*        ACCOUNT NUMBER OF THE GROUP CURRENTLY BEING NETTED.
015500     05  WS-BREAK-ACCOUNT             PIC X(04) VALUE SPACES.
015600     05  WS-BREAK-ACCOUNT-NUM REDEFINES WS-BREAK-ACCOUNT
015700                                       PIC 9(04).
015800*    LEADING-DIGIT VIEW - CHEAP GUARD BEFORE THE FULL RANGE TEST
015900*    IN 420 (SEE 01/14/95 NOTE ON THE UNREACHABLE 2000-2099 RULE).
016000     05  WS-BREAK-ACCOUNT-1ST REDEFINES WS-BREAK-ACCOUNT
016100                                       PIC X(01).
016200     05  FILLER                        PIC X(03).
016300
016400*    RUNNING COUNTERS, THE CURRENT-ACCOUNT BALANCE, THE FIVE
016500*    BALANCE-SHEET CATEGORY TOTALS AND THE TWO COMPUTED RATIOS.
016600*    COUNTERS ARE COMP FOR SPEED; ALL MONEY FIELDS ARE KEPT ZONED
016700*    BECAUSE THIS SHOP DOES NOT PACK MONEY FIELDS.
016800 01  WS-ACCUMULATORS.
016900*        NUMBER OF TRANSACTION ROWS RELEASED... READ FROM INPUT.
017000     05  WS-READ-CTR                  PIC 9(7)  COMP VALUE ZERO.
017100*        NUMBER OF TRANSACTION ROWS RELEASED TO THE SORT.
017200     05  WS-REL-CTR                   PIC 9(7)  COMP VALUE ZERO.
017300*        NUMBER OF TRANSACTION ROWS RETURNED FROM THE SORT.
017400     05  WS-RETR-CTR                  PIC 9(7)  COMP VALUE ZERO.
017500*        NET SIGNED BALANCE FOR THE ACCOUNT CURRENTLY BEING
017600*        NETTED, BEFORE IT IS CLASSIFIED INTO A CATEGORY BELOW.
017700     05  WS-ACCOUNT-BALANCE           PIC S9(13)V99  VALUE ZERO.
017800*        SUM OF ACCOUNTS 1100-1999 (CURRENT ASSETS).
017900     05  WS-CURRENT-ASSETS            PIC S9(13)V99  VALUE ZERO.
018000*        SUM OF ACCOUNTS 1000-1999 (ALL ASSETS).
018100     05  WS-TOTAL-ASSETS              PIC S9(13)V99  VALUE ZERO.
018200*        SUM OF ACCOUNTS 2000-2999, ABSOLUTE VALUE (CURRENT
018300*        LIABILITIES - SEE 420 FOR WHY EQUITY NEVER SEPARATES
018400*        OUT OF THIS RANGE).
018500     05  WS-CURRENT-LIABILITIES       PIC S9(13)V99  VALUE ZERO.
018600*        SAME RANGE AS ABOVE (ALL LIABILITIES).
018700     05  WS-TOTAL-LIABILITIES         PIC S9(13)V99  VALUE ZERO.
018800*        NEVER BUMPED - SEE THE 01/14/95 CHANGE-LOG NOTE.
018900     05  WS-EQUITY                    PIC S9(13)V99  VALUE ZERO.
019000*        CURRENT ASSETS / CURRENT LIABILITIES, ROUNDED (REQ 2588).
019100     05  WS-LIQUIDITY-RATIO           PIC S9(9)V99   VALUE ZERO.
019200     05  FILLER                       PIC X(01) VALUE SPACE.
019300*        (TOTAL ASSETS - TOTAL LIABILITIES) / TOTAL ASSETS,
019400*        ROUNDED (REQ 2588).
019500     05  WS-SOLVENCY-RATIO            PIC S9(9)V99   VALUE ZERO.
019600
019700*    REPORT LINE LAYOUTS - THREE HEADING LINES, A BLANK LINE, A
019800*    GENERIC AMOUNT LINE AND A GENERIC RATIO LINE.
019900 01  RL-HEADING-1.
020000     05  FILLER            PIC X(01)  VALUE SPACES.
020100     05  FILLER            PIC X(30)  VALUE
020200                  'FINANCIAL RATIO REPORT        '.
020300     05  FILLER            PIC X(49)  VALUE SPACES.
020400
020500*    COMPANY NAME LINE - MOVED IN FROM THE METADATA RECORD BY
020600*    900-WRITE-RATIO-REPORT.
020700 01  RL-HEADING-2.
020800     05  FILLER            PIC X(01)  VALUE SPACES.
020900     05  FILLER            PIC X(09)  VALUE 'COMPANY: '.
021000     05  RL-COMPANY        PIC X(60).
021100     05  FILLER            PIC X(10)  VALUE SPACES.
021200
021300*    FISCAL YEAR LINE - SAME SOURCE AS ABOVE.
021400 01  RL-HEADING-3.
021500     05  FILLER            PIC X(01)  VALUE SPACES.
021600     05  FILLER            PIC X(13)  VALUE 'FISCAL YEAR: '.
021700     05  RL-FISCALYEAR     PIC X(10).
021800     05  FILLER            PIC X(56)  VALUE SPACES.
021900
022000 01  RL-BLANK-LINE                     PIC X(80) VALUE SPACES.
022100
022200*    ONE FORMAT SERVES ALL FIVE BALANCE-SHEET CATEGORY LINES -
022300*    ONLY THE LABEL AND VALUE CHANGE.
022400 01  RL-AMOUNT-LINE.
022500     05  FILLER            PIC X(01)  VALUE SPACES.
022600     05  RL-LABEL          PIC X(24).
022700     05  RL-AMOUNT         PIC Z,ZZZ,ZZZ,ZZ9.99-.
022800     05  FILLER            PIC X(38)  VALUE SPACES.
022900
023000*    ONE FORMAT SERVES BOTH RATIO LINES.
023100 01  RL-RATIO-LINE.
023200     05  FILLER            PIC X(01)  VALUE SPACES.
023300     05  RL-RATIO-LABEL    PIC X(24).
023400     05  RL-RATIO-VALUE    PIC Z,ZZZ,ZZ9.99-.
023500     05  FILLER            PIC X(43)  VALUE SPACES.
023600
023700*    SYSOUT DIAGNOSTIC LINE - LABEL PLUS A ZERO-SUPPRESSED
023800*    COUNTER, BUILT AND DISPLAYED ONE FIELD AT A TIME IN 550.
023900 01  DISPLAY-LINE.
024000     05  DISP-MESSAGE      PIC X(45).
024100     05  FILLER                       PIC X(01) VALUE SPACE.
024200     05  DISP-VALUE        PIC ZZZ9.
024300
024400 PROCEDURE DIVISION.
024500
024600******************************************************************
024700*  000-MAINLINE - READS THE METADATA RECORD, THEN DRIVES THE      *
024800*  SORT (INPUT AND OUTPUT PROCEDURES BELOW), DISPLAYS THE RUN     *
024900*  DIAGNOSTICS AND CLOSES DOWN.                                   *
025000******************************************************************
025100 000-MAINLINE SECTION.
025200
025300     OPEN INPUT  TRAN-INPUT-FILE
025400                 META-INPUT-FILE
025500          OUTPUT RATIO-OUTPUT-RPT.
025600*    THE HEADING NEEDS THE COMPANY NAME AND FISCAL YEAR BEFORE
025700*    THE REPORT IS WRITTEN, SO THE METADATA READ RUNS FIRST.
025800     PERFORM 100-READ-METADATA THRU 100-READ-METADATA-EXIT.
025900*    THE SORT VERB DRIVES BOTH PROCEDURES ITSELF - 200 FEEDS
026000*    RAW TRANSACTIONS IN VIA RELEASE, 300 PULLS THE SORTED
026100*    RESULT BACK OUT VIA RETURN, NETS EACH ACCOUNT, CLASSIFIES
026200*    IT AND COMPUTES THE TWO RATIOS.
026300     SORT SW-RC-SORT-FILE
026400          ON ASCENDING KEY RC-ACCOUNT-SRT-WK
026500          INPUT  PROCEDURE 200-SRT-INPUT-PROCD THRU 200-EXIT
026600          OUTPUT PROCEDURE 300-SRT-OUTPUT-PROCD THRU 300-EXIT.
026700     PERFORM 550-DISPLAY-PROG-DIAG THRU 550-DISPLAY-PROG-DIAG-EXIT.
026800     CLOSE TRAN-INPUT-FILE
026900           META-INPUT-FILE
027000           RATIO-OUTPUT-RPT.
027100     MOVE ZERO TO RETURN-CODE.
027200     GOBACK.
027300
027400
027500*    READS THE SINGLE METADATA RECORD WRITTEN BY SIEPARS.  A
027600*    MISSING RECORD IS NOT FATAL - THE REPORT SIMPLY PRINTS
027700*    BLANK COMPANY/FISCAL-YEAR FIELDS, SINCE THE FIGURES BELOW
027800*    THEM ARE THE PART THAT MATTERS TO THE READER.
027900 100-READ-METADATA.
028000
028100     MOVE SPACES TO MD-COMPANY MD-FISCALYEAR.
028200     READ META-INPUT-FILE
028300         AT END DISPLAY
028400                'WARNING - NO METADATA RECORD ON UT-S-MDIN'
028500                GO TO 100-READ-METADATA-EXIT.
028600     MOVE 'YES' TO WS-META-READ-SW.
028700
028800 100-READ-METADATA-EXIT.
028900     EXIT.
029000
029100
029200*    SORT INPUT PROCEDURE - READS EVERY TRANSACTION ONCE AND
029300*    RELEASES A SORT WORK RECORD FOR EACH ONE.
029400 200-SRT-INPUT-PROCD SECTION.
029500
029600     MOVE 'NO ' TO WS-EOF-INPUT-SW.
029700     PERFORM 800-READ-INPUT-FILE THRU 800-READ-INPUT-FILE-EXIT.
029800     PERFORM 210-PRSS-INPUT-RECORDS THRU
029900                          210-PRSS-INPUT-RECORDS-EXIT
030000         UNTIL EOF-INPUT.
030100
030200 200-EXIT.
030300     EXIT.
030400
030500
030600 210-PRSS-INPUT-RECORDS.
030700
030800     PERFORM 850-FORMAT-RELEASE THRU 850-FORMAT-RELEASE-EXIT.
030900     PERFORM 800-READ-INPUT-FILE THRU 800-READ-INPUT-FILE-EXIT.
031000
031100 210-PRSS-INPUT-RECORDS-EXIT.
031200     EXIT.
031300
031400
031500*    SORT OUTPUT PROCEDURE - PULLS THE SORTED ROWS BACK OUT IN
031600*    ACCOUNT-NUMBER ORDER, NETS AND CLASSIFIES EVERY ACCOUNT,
031700*    COMPUTES THE RATIOS AND WRITES THE REPORT.
031800 300-SRT-OUTPUT-PROCD.
031900
032000     PERFORM 320-INITIALIZE-OUTPUT THRU
032100                                    320-INITIALIZE-OUTPUT-EXIT.
032200     PERFORM 900-RETURN-SRTD-REC THRU 900-RETURN-SRTD-REC-EXIT.
032300     IF EOF-SRT-OUTPUT
032400        DISPLAY 'ERROR!!  SORTED TRANSACTION FILE EMPTY!'
032500        GO TO 300-EXIT.
032600*    PRIME THE BREAK KEY FROM THE FIRST SORTED ROW SO THE
032700*    ACCUMULATE/COMPARE LOOP BELOW SEES A MATCH ON ITS FIRST
032800*    PASS RATHER THAN A FALSE BREAK.
032900     MOVE RC-ACCOUNT-SRT-WK TO WS-BREAK-ACCOUNT.
033000     PERFORM 340-PRSS-SORTED-OUTPUT THRU
033100                                    340-PRSS-SORTED-OUTPUT-EXIT
033200         UNTIL EOF-SRT-OUTPUT.
033300*    THE LOOP ABOVE STOPS ON END OF FILE BEFORE THE LAST ACCOUNT
033400*    IN PROGRESS HAS BEEN CLASSIFIED - THIS CALL CLASSIFIES IT.
033500     PERFORM 420-CLASSIFY-ACCOUNT THRU 420-CLASSIFY-ACCOUNT-EXIT.
033600     PERFORM 500-COMPUTE-RATIOS THRU 500-COMPUTE-RATIOS-EXIT.
033700     PERFORM 900-WRITE-RATIO-REPORT THRU
033800                                    900-WRITE-RATIO-REPORT-EXIT.
033900
034000 300-EXIT.
034100     EXIT.
034200
034300
034400 320-INITIALIZE-OUTPUT.
034500
034600     MOVE ZEROS TO WS-ACCOUNT-BALANCE WS-CURRENT-ASSETS
034700                   WS-TOTAL-ASSETS WS-CURRENT-LIABILITIES
034800                   WS-TOTAL-LIABILITIES WS-EQUITY.
034900     MOVE 'NO ' TO WS-EOF-SRT-OUTPUT-SW.
035000
035100 320-INITIALIZE-OUTPUT-EXIT.
035200     EXIT.
035300
035400
035500*    ONE PASS PER SORTED ROW - TESTS FOR AN ACCOUNT BREAK,
035600*    CLASSIFIES THE COMPLETED ACCOUNT'S BALANCE IF SO, THEN ADDS
035700*    THE CURRENT ROW'S SIGNED AMOUNT INTO THE RUNNING BALANCE.
035800 340-PRSS-SORTED-OUTPUT.
035900
036000     IF RC-ACCOUNT-SRT-WK NOT = WS-BREAK-ACCOUNT
036100        PERFORM 420-CLASSIFY-ACCOUNT THRU
036200                                    420-CLASSIFY-ACCOUNT-EXIT
036300        MOVE RC-ACCOUNT-SRT-WK TO WS-BREAK-ACCOUNT
036400        MOVE ZERO TO WS-ACCOUNT-BALANCE
036500     END-IF.
036600     ADD RC-AMOUNT-SRT-WK TO WS-ACCOUNT-BALANCE.
036700     PERFORM 900-RETURN-SRTD-REC THRU 900-RETURN-SRTD-REC-EXIT.
036800
036900 340-PRSS-SORTED-OUTPUT-EXIT.
037000     EXIT.
037100
037200
037300******************************************************************
037400*  420-CLASSIFY-ACCOUNT - BUCKETS THE JUST-NETTED ACCOUNT INTO    *
037500*  ONE OF THE BALANCE-SHEET CATEGORIES BELOW BY ITS NUMBER RANGE. *
037600******************************************************************
037700 420-CLASSIFY-ACCOUNT.
037800
037900*    RULE ORDER MATTERS - FIRST MATCH WINS, THE SAME AS THE OLD
038000*    LEDGER JOB'S IF/ELSE CHAIN.  DO NOT REORDER THESE TESTS -
038100*    SEE THE CHANGE LOG NOTE OF 01/14/95 ABOUT THE 2000-2099
038200*    EQUITY RANGE.
038300*    1100-1999 - CURRENT ASSETS, ALSO ROLLS INTO TOTAL ASSETS.
038400     IF WS-BREAK-ACCOUNT-NUM >= 1100 AND
038500        WS-BREAK-ACCOUNT-NUM <= 1999
038600        ADD WS-ACCOUNT-BALANCE TO WS-CURRENT-ASSETS
038700        ADD WS-ACCOUNT-BALANCE TO WS-TOTAL-ASSETS
038800     ELSE
038900*    1000-1099 - FIXED (NON-CURRENT) ASSETS, TOTAL ASSETS ONLY.
039000        IF WS-BREAK-ACCOUNT-NUM >= 1000 AND
039100           WS-BREAK-ACCOUNT-NUM <= 1099
039200           ADD WS-ACCOUNT-BALANCE TO WS-TOTAL-ASSETS
039300        ELSE
039400*    2000-2999 - LIABILITIES.  SIE LIABILITY ACCOUNTS CARRY A
039500*    CREDIT (NEGATIVE) BALANCE, SO THE FIGURE IS FLIPPED TO ITS
039600*    ABSOLUTE VALUE BEFORE IT GOES INTO EITHER TOTAL.
039700           IF WS-BREAK-ACCOUNT-NUM >= 2000 AND
039800              WS-BREAK-ACCOUNT-NUM <= 2999
039900              IF WS-ACCOUNT-BALANCE < 0
040000                 COMPUTE WS-ABS-BALANCE =
040100                         WS-ACCOUNT-BALANCE * -1
040200              ELSE
040300                 MOVE WS-ACCOUNT-BALANCE TO WS-ABS-BALANCE
040400              END-IF
040500              ADD WS-ABS-BALANCE TO WS-CURRENT-LIABILITIES
040600              ADD WS-ABS-BALANCE TO WS-TOTAL-LIABILITIES
040700           END-IF
040800        END-IF
040900     END-IF.
041000
041100 420-CLASSIFY-ACCOUNT-EXIT.
041200     EXIT.
041300
041400
041500*    COMPUTES BOTH RATIOS FROM THE FIVE CATEGORY TOTALS
041600*    ACCUMULATED ABOVE.  A ZERO DENOMINATOR PRINTS A ZERO RATIO
041700*    RATHER THAN ABENDING ON A DIVIDE EXCEPTION.
041800 500-COMPUTE-RATIOS.
041900
042000*    LIQUIDITY = CURRENT ASSETS OVER CURRENT LIABILITIES.
042100     IF WS-CURRENT-LIABILITIES = 0
042200        MOVE ZERO TO WS-LIQUIDITY-RATIO
042300     ELSE
042400        COMPUTE WS-LIQUIDITY-RATIO ROUNDED =
042500                WS-CURRENT-ASSETS / WS-CURRENT-LIABILITIES
042600     END-IF.
042700*    SOLVENCY = (TOTAL ASSETS LESS TOTAL LIABILITIES) OVER TOTAL
042800*    ASSETS (REQ 2588).
042900     IF WS-TOTAL-ASSETS = 0
043000        MOVE ZERO TO WS-SOLVENCY-RATIO
043100     ELSE
043200        COMPUTE WS-SOLVENCY-RATIO ROUNDED =
043300                (WS-TOTAL-ASSETS - WS-TOTAL-LIABILITIES) /
043400                 WS-TOTAL-ASSETS
043500     END-IF.
043600
043700 500-COMPUTE-RATIOS-EXIT.
043800     EXIT.
043900
044000
044100******************************************************************
044200*  550-DISPLAY-PROG-DIAG - SYSOUT RUN DIAGNOSTICS.  ONE LABELLED  *
044300*  COUNTER LINE PER SORT STAGE SO A DISCREPANCY BETWEEN READ,     *
044400*  RELEASED AND RETURNED COUNTS IS VISIBLE WITHOUT A DUMP.        *
044500******************************************************************
044600 550-DISPLAY-PROG-DIAG.
044700
044800     DISPLAY '****     RATIOCLC RUNNING    ****'.
044900     MOVE 'TRANSACTION RECORDS READ                     ' TO
045000          DISP-MESSAGE.
045100     MOVE WS-READ-CTR TO DISP-VALUE.
045200     DISPLAY DISPLAY-LINE.
045300     MOVE 'TRANSACTION RECORDS RELEASED TO SORT         ' TO
045400          DISP-MESSAGE.
045500     MOVE WS-REL-CTR TO DISP-VALUE.
045600     DISPLAY DISPLAY-LINE.
045700     MOVE 'TRANSACTION RECORDS RETURNED FROM SORT       ' TO
045800          DISP-MESSAGE.
045900     MOVE WS-RETR-CTR TO DISP-VALUE.
046000     DISPLAY DISPLAY-LINE.
046100     DISPLAY '****     RATIOCLC EOJ        ****'.
046200
046300 550-DISPLAY-PROG-DIAG-EXIT.
046400     EXIT.
046500
046600
046700*    STANDARD READ-AHEAD PATTERN - MIRRORS THE OTHER SIE
046800*    PROGRAMS' INPUT-FILE READ PARAGRAPHS.
046900 800-READ-INPUT-FILE.
047000
047100     READ TRAN-INPUT-FILE
047200         AT END MOVE 'YES' TO WS-EOF-INPUT-SW
047300                GO TO 800-READ-INPUT-FILE-EXIT.
047400     ADD 1 TO WS-READ-CTR.
047500
047600 800-READ-INPUT-FILE-EXIT.
047700     EXIT.
047800
047900
048000*    BUILDS THE SORT WORK RECORD FROM THE CURRENT TRANSACTION
048100*    AND RELEASES IT - ONLY THE ACCOUNT NUMBER AND AMOUNT ARE
048200*    CARRIED THROUGH.
048300 850-FORMAT-RELEASE.
048400
048500     MOVE TR-ACCOUNT TO RC-ACCOUNT-SRT-WK.
048600     MOVE TR-AMOUNT  TO RC-AMOUNT-SRT-WK.
048700     RELEASE SW-RC-SORT-WORK.
048800     ADD 1 TO WS-REL-CTR.
048900
049000 850-FORMAT-RELEASE-EXIT.
049100     EXIT.
049200
049300
049400*    STANDARD RETURN-AHEAD PATTERN FOR THE SORT OUTPUT SIDE -
049500*    MIRRORS 800 ABOVE BUT PULLS FROM THE SORT WORK FILE.
049600 900-RETURN-SRTD-REC.
049700
049800     RETURN SW-RC-SORT-FILE
049900         AT END MOVE 'YES' TO WS-EOF-SRT-OUTPUT-SW
050000                GO TO 900-RETURN-SRTD-REC-EXIT.
050100     ADD 1 TO WS-RETR-CTR.
050200
050300 900-RETURN-SRTD-REC-EXIT.
050400     EXIT.
050500
050600
050700*    WRITES THE COMPLETE RATIO REPORT - THREE HEADING LINES, THE
050800*    FIVE BALANCE-SHEET CATEGORY AMOUNTS AND THE TWO RATIOS.
050900 900-WRITE-RATIO-REPORT.
051000
051100     MOVE MD-COMPANY     TO RL-COMPANY.
051200     MOVE MD-FISCALYEAR  TO RL-FISCALYEAR.
051300     WRITE RC-OUTPUT-REP-LINE FROM RL-HEADING-1.
051400     WRITE RC-OUTPUT-REP-LINE FROM RL-HEADING-2.
051500     WRITE RC-OUTPUT-REP-LINE FROM RL-HEADING-3.
051600     WRITE RC-OUTPUT-REP-LINE FROM RL-BLANK-LINE.
051700     MOVE 'CURRENT ASSETS:         ' TO RL-LABEL.
051800     MOVE WS-CURRENT-ASSETS TO RL-AMOUNT.
051900     WRITE RC-OUTPUT-REP-LINE FROM RL-AMOUNT-LINE.
052000     MOVE 'TOTAL ASSETS:           ' TO RL-LABEL.
052100     MOVE WS-TOTAL-ASSETS TO RL-AMOUNT.
052200     WRITE RC-OUTPUT-REP-LINE FROM RL-AMOUNT-LINE.
052300     MOVE 'CURRENT LIABILITIES:    ' TO RL-LABEL.
052400     MOVE WS-CURRENT-LIABILITIES TO RL-AMOUNT.
052500     WRITE RC-OUTPUT-REP-LINE FROM RL-AMOUNT-LINE.
052600     MOVE 'TOTAL LIABILITIES:      ' TO RL-LABEL.
052700     MOVE WS-TOTAL-LIABILITIES TO RL-AMOUNT.
052800     WRITE RC-OUTPUT-REP-LINE FROM RL-AMOUNT-LINE.
052900     MOVE 'EQUITY:                 ' TO RL-LABEL.
053000     MOVE WS-EQUITY TO RL-AMOUNT.
053100     WRITE RC-OUTPUT-REP-LINE FROM RL-AMOUNT-LINE.
053200     WRITE RC-OUTPUT-REP-LINE FROM RL-BLANK-LINE.
053300     MOVE 'LIQUIDITY RATIO:        ' TO RL-RATIO-LABEL.
053400     MOVE WS-LIQUIDITY-RATIO TO RL-RATIO-VALUE.
053500     WRITE RC-OUTPUT-REP-LINE FROM RL-RATIO-LINE.
053600     MOVE 'SOLVENCY RATIO:         ' TO RL-RATIO-LABEL.
053700     MOVE WS-SOLVENCY-RATIO TO RL-RATIO-VALUE.
053800     WRITE RC-OUTPUT-REP-LINE FROM RL-RATIO-LINE.
053900
054000 900-WRITE-RATIO-REPORT-EXIT.
054100     EXIT.
