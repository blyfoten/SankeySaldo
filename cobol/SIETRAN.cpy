000100******************************************************************
000200*  SIETRAN  -  NORMALIZED SIE TRANSACTION RECORD                 *
000300*                                                                *
000400*  ONE ROW PER TRANSACTION ROW LIFTED OUT OF A SIE VOUCHER       *
000500*  ( "{" ... "}" ) BLOCK BY SIEPARS.  RECORD IS FIXED, 80 BYTES, *
000600*  AND IS THE COMMON INPUT TO RATIOCLC, MONSUM, FLOWAGG AND      *
000700*  SUMSTAT - DO NOT CHANGE THE LENGTH WITHOUT CHANGING THE FD    *
000800*  RECORD CONTAINS CLAUSE IN ALL FOUR READER PROGRAMS.           *
000900*                                                                *
001000*  CL*01  2011-03-08  RJH  ORIGINAL LAYOUT FOR SIE EXPORT PROJ.  *
001100*  CL*07  2012-06-19  RJH  WIDENED TR-AMOUNT TO S9(11)V99 - THE  *
001200*                          4-DIGIT KRONA FIELD OVERFLOWED ON THE *
001300*                          KOMMUN CONSOLIDATION FILE (REQ 4471). *
001400******************************************************************
001500 01  SIE-TRAN-RECORD.
001600     05  TR-DATE                     PIC X(08).
001700     05  TR-ACCOUNT                  PIC X(04).
001800     05  TR-AMOUNT                   PIC S9(11)V99.
001900     05  TR-DESC                     PIC X(40).
002000     05  TR-VER-SERIES               PIC X(04).
002100     05  TR-VER-NUMBER               PIC X(08).
002200     05  FILLER                      PIC X(03).
