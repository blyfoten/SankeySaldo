000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    MONSUM.
000300 AUTHOR.        R J HALVORSEN.
000400 INSTALLATION.  SYSTEMS GROUP - GENERAL ACCOUNTING.
000500 DATE-WRITTEN.  04-02-89.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*  PROGRAM USED TO CREATE THE MONTHLY SUMMARY REPORT: MONSUM     *
001100*  READS THE NORMALIZED TRANSACTION FILE BUILT BY SIEPARS,       *
001200*  SORTS IT INTO POSTING-MONTH AND ACCOUNT-NUMBER ORDER, THEN    *
001300*  PRINTS ONE LINE PER MONTH SHOWING THE TRANSACTION COUNT, THE  *
001400*  TOTAL AND MEAN AMOUNT POSTED, AND THE NUMBER OF DISTINCT      *
001500*  ACCOUNTS TOUCHED THAT MONTH.  THERE IS NO REPORT GRAND TOTAL. *
001600*  ALL ERROR CONDITIONS ARE DISPLAYED TO SYSOUT.                 *
001700******************************************************************
001800*  CHANGE LOG                                                    *
001900******************************************************************
002000*  DATE-WRITTEN   RJH   ORIGINAL PROGRAM, ADAPTED FROM THE OLD    *
002100*                 CUSTOMER AGED-BALANCE CONTROL BREAK JOB.        *
002200*  09/17/90  RJH  MEAN COLUMN ROUNDED TO 2 DECIMALS - USER        *
002300*                 GROUP COMPLAINED THE UNROUNDED FIGURE DIDN'T    *
002400*                 TIE TO THE LEDGER (REQ 2601).                   *
002500*  02/03/93  DGK  DISTINCT ACCOUNT COUNT WAS DOUBLE-COUNTING THE  *
002600*                 FIRST ACCOUNT OF EVERY MONTH EXCEPT THE FIRST - *
002700*                 WS-PREVIOUS-ACCOUNT NOW RESET AT EVERY MONTH    *
002800*                 BREAK (REQ 2887).                               *
002900*  CL*99  1998-12-11  DGK  Y2K REVIEW - MS-MONTH IS BUILT FROM    *
003000*                 THE 4-DIGIT YEAR IN TR-DATE, NO WINDOWING       *
003100*                 REQUIRED.  SIGNED OFF PER MEMO 98-Y2K-014.      *
003200*  2003-07-21  PL   REPORT NOW LINE SEQUENTIAL FOR THE WEB        *
003300*                 REPORTING PICKUP JOB (REQ 5011).                *
003400*  2011-04-18  RJH  RESTATED AGAINST THE SIE EXPORT FEED - THE    *
003500*                 SORT WORK RECORD IS NOW BUILT FROM THE #TRANS   *
003600*                 ROW'S ACCOUNT AND POSTING DATE FIELDS RATHER    *
003700*                 THAN THE OLD LEDGER EXTRACT LAYOUT (REQ 6120).  *
003800******************************************************************
003900
004000 ENVIRONMENT DIVISION.
004100
004200 CONFIGURATION SECTION.
004300*    THIS SHOP RUNS THE BATCH SUITE ON THE 390 - NO SPECIAL-NAMES
004400*    PARAGRAPH IS CODED BECAUSE THIS PROGRAM DOES NOT ADDRESS A
004500*    PRINTER CHANNEL OR A UPSI SWITCH.  PAGE THROW IS DRIVEN BY
004600*    THE PLAIN LINE-COUNT TEST IN 900-WRITE-MONTH-LINE BELOW.
004700 SOURCE-COMPUTER.   IBM-390.
004800 OBJECT-COMPUTER.   IBM-390.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200*    TRAN-INPUT-FILE  - NORMALIZED TRANSACTIONS WRITTEN BY SIEPARS,
005300*                        READ ONCE HERE AND FED TO THE SORT.
005400*    SW-MS-SORT-FILE  - SORT WORK FILE, KEYED MONTH THEN ACCOUNT.
005500*    MONSUM-OUTPUT-RPT - THE MONTHLY POSTING SUMMARY REPORT ITSELF.
005600     SELECT TRAN-INPUT-FILE  ASSIGN TO UT-S-TRANIN.
005700     SELECT SW-MS-SORT-FILE  ASSIGN TO UT-S-SORTFILE.
005800     SELECT MONSUM-OUTPUT-RPT ASSIGN TO UT-S-MONRPT
005900         ORGANIZATION IS LINE SEQUENTIAL.
006000
006100
006200 DATA DIVISION.
006300
006400 FILE SECTION.
006500
006600******************************************************************
006700*  TRAN-INPUT-FILE - ONE 80-BYTE RECORD PER SIE #TRANS ROW.       *
006800*  LAYOUT IS SHARED WITH SIEPARS/RATIOCLC/FLOWAGG/SUMSTAT VIA THE *
006900*  SIETRAN COPYBOOK SO A FIELD-WIDTH CHANGE ONLY HAS TO BE MADE   *
007000*  ONCE.                                                          *
007100******************************************************************
007200 FD  TRAN-INPUT-FILE
007300     RECORDING MODE IS F
007400     LABEL RECORDS ARE STANDARD
007500     RECORD CONTAINS 80 CHARACTERS
007600     BLOCK CONTAINS 0 RECORDS
007700     DATA RECORD IS SIE-TRAN-RECORD.
007800     COPY SIETRAN.
007900
008000 FD  MONSUM-OUTPUT-RPT
008100     LABEL RECORDS ARE STANDARD
008200     DATA RECORD IS MS-OUTPUT-REP-LINE.
008300
008400*    ONE 80-BYTE PRINT LINE, LINE SEQUENTIAL FOR THE WEB PICKUP
008500*    JOB (REQ 5011) - NO CARRIAGE CONTROL BYTE IS CARRIED HERE.
008600 01  MS-OUTPUT-REP-LINE               PIC X(80).
008700
008800
008900*    SORT WORK RECORD - ONE PER TRANSACTION, CARRYING ONLY THE
009000*    THREE FIELDS THE SORT AND THE REPORT ACTUALLY NEED.  THE
009100*    MONTH KEY IS BUILT AS YYYY-MM SO A STRAIGHT ASCENDING SORT
009200*    ALSO SORTS THE MONTHS IN CALENDAR ORDER.
009300 SD  SW-MS-SORT-FILE
009400     RECORD CONTAINS 15 CHARACTERS
009500     DATA RECORD IS SW-MS-SORT-WORK.
009600
009700 01  SW-MS-SORT-WORK.
009800*        PRIMARY SORT KEY - POSTING YEAR AND MONTH, 'YYYY-MM'.
009900     05  MS-MONTH-SRT-WK              PIC X(07).
010000*    NUMERIC YEAR/MONTH VIEW - USED BY THE Y2K REVIEW TO PROVE
010100*    NO WINDOWING ARITHMETIC IS DONE ON THIS FIELD (CL*99).
010200     05  MS-MONTH-SRT-PARTS REDEFINES MS-MONTH-SRT-WK.
010300         10  MS-MONTH-YR              PIC 9(04).
010400         10  FILLER                   PIC X(01).
010500         10  MS-MONTH-MO              PIC 9(02).
010600*        SECONDARY SORT KEY - THE ACCOUNT NUMBER POSTED TO.
010700     05  MS-ACCOUNT-SRT-WK            PIC X(04).
010800*        NUMERIC VIEW, NOT CURRENTLY REFERENCED BUT KEPT FOR
010900*        SYMMETRY WITH THE MONTH REDEFINITION ABOVE.
011000     05  MS-ACCOUNT-SRT-WK-NUM REDEFINES MS-ACCOUNT-SRT-WK
011100                                       PIC 9(04).
011200*        TRANSACTION AMOUNT CARRIED THROUGH THE SORT UNCHANGED.
011300     05  MS-AMOUNT-SRT-WK             PIC S9(11)V99.
011400
011500 WORKING-STORAGE SECTION.
011600*    STANDALONE SCRATCH LINE-COUNT FOR THE PAGE-BREAK TEST IN
011700*    955 - CARRIES NO VALUE FORWARD BETWEEN PAGES ON ITS OWN,
011800*    SO IT SITS AT THE 77 LEVEL RATHER THAN IN A GROUP.  PRIMED
011900*    ONE PAST THE PAGE SIZE SO THE FIRST DETAIL LINE FORCES A
012000*    HEADING.
012100 77  WS-LINES-USED                    PIC S9(2) COMP VALUE +51.
012200
012300*    END-OF-FILE AND FIRST-TIME SWITCHES.  EACH CARRIES ITS OWN
012400*    88-LEVEL CONDITION-NAME SO THE PERFORM ... UNTIL TESTS READ
012500*    LIKE ENGLISH RATHER THAN A RAW VALUE COMPARE.
012600 01  PROGRAM-INDICATOR-SWITCHES.
012700*        SET 'YES' BY 800-READ-INPUT-FILE AT END OF THE
012800*        TRANSACTION FILE.
012900     05  WS-EOF-INPUT-SW              PIC X(3)  VALUE 'NO '.
013000         88  EOF-INPUT                          VALUE 'YES'.
013100*        SET 'YES' BY 900-RETURN-SRTD-REC AT END OF THE SORTED
013200*        RETURN STREAM.
013300     05  WS-EOF-SRT-OUTPUT-SW         PIC X(3)  VALUE 'NO '.
013400         88  EOF-SRT-OUTPUT                      VALUE 'YES'.
013500*        RESERVED FOR A FUTURE FIRST-MONTH SPECIAL CASE - NOT
013600*        CURRENTLY TESTED ANYWHERE IN THE PROCEDURE DIVISION.
013700     05  WS-FIRST-MONTH-SW            PIC X(3)  VALUE 'YES'.
013800         88  FIRST-MONTH-OF-RUN                  VALUE 'YES'.
013900     05  FILLER                       PIC X(01) VALUE SPACE.
014000
014100*    PAGE-HEADING CONTROL FIELDS.
014200 01  WS-REPORT-CONTROLS.
014300*        PAGE NUMBER PRINTED IN HL-HEADER-1, BUMPED IN 955.
014400     05  WS-PAGE-COUNT                PIC S9(3) COMP VALUE ZERO.
014500*        LINES ALLOWED PER PAGE BEFORE 900 FORCES A NEW HEADING.
014600     05  WS-LINES-PER-PAGE            PIC S9(2) COMP VALUE +50.
014700*        CARRIAGE-CONTROL SPACING FOR THE NEXT WRITE - ALWAYS
014800*        SINGLE-SPACE ON THIS REPORT.
014900     05  WS-LINE-SPACING              PIC S9(1) COMP VALUE ZERO.
015000     05  FILLER                       PIC X(01) VALUE SPACE.
015100
015200*    MONTH/ACCOUNT CONTROL-BREAK FIELDS - COMPARED AGAINST THE
015300*    CURRENT SORT KEY IN 340 TO DETECT A BREAK.
015400 01  WS-BREAK-CONTROLS.
015500*        MONTH KEY OF THE GROUP CURRENTLY BEING ACCUMULATED.
015600     05  WS-PREVIOUS-MONTH            PIC X(07) VALUE SPACES.
015700*        LAST ACCOUNT SEEN WITHIN THE CURRENT MONTH - RESET AT
015800*        EVERY MONTH BREAK SO THE DISTINCT-ACCOUNT COUNT DOES
015900*        NOT CARRY OVER FROM THE PRIOR MONTH (REQ 2887).
016000     05  WS-PREVIOUS-ACCOUNT          PIC X(04) VALUE SPACES.
016100     05  WS-PREVIOUS-ACCOUNT-NUM REDEFINES WS-PREVIOUS-ACCOUNT
016200                                       PIC 9(04).
016300     05  FILLER                       PIC X(01) VALUE SPACE.
016400
016500*    RUNNING TOTALS ACCUMULATED WHILE A SINGLE MONTH'S SORTED
016600*    ROWS ARE BEING READ; RESET TO ZERO AT EVERY MONTH BREAK BY
016700*    400-PRSS-MONTH-BREAK.  COUNTERS ARE COMP FOR SPEED; THE
016800*    AMOUNT FIELDS ARE KEPT ZONED BECAUSE THIS SHOP DOES NOT
016900*    PACK MONEY FIELDS.
017000 01  WS-ACCUMULATORS.
017100*        NUMBER OF TRANSACTION ROWS READ FROM THE INPUT FILE.
017200     05  WS-READ-CTR                  PIC 9(7)  COMP VALUE ZERO.
017300*        NUMBER OF ROWS RELEASED TO THE SORT.
017400     05  WS-REL-CTR                   PIC 9(7)  COMP VALUE ZERO.
017500*        NUMBER OF ROWS RETURNED FROM THE SORT.
017600     05  WS-RETR-CTR                  PIC 9(7)  COMP VALUE ZERO.
017700*        NUMBER OF DETAIL LINES ACTUALLY WRITTEN TO THE REPORT.
017800     05  WS-MONTH-LINES-WRTN          PIC 9(5)  COMP VALUE ZERO.
017900*        TRANSACTION COUNT FOR THE MONTH IN PROGRESS.
018000     05  WS-MONTH-COUNT               PIC 9(7)  COMP VALUE ZERO.
018100*        AMOUNT TOTAL FOR THE MONTH IN PROGRESS.
018200     05  WS-MONTH-TOTAL               PIC S9(13)V99  VALUE ZERO.
018300*        MEAN AMOUNT FOR THE MONTH, ROUNDED TO 2 DECIMALS SO IT
018400*        TIES TO THE LEDGER (REQ 2601).
018500     05  WS-MONTH-MEAN                PIC S9(11)V99  VALUE ZERO.
018600*        COUNT OF DISTINCT ACCOUNTS POSTED TO IN THE MONTH.
018700     05  WS-MONTH-ACCOUNTS            PIC 9(5)  COMP VALUE ZERO.
018800     05  FILLER                       PIC X(01) VALUE SPACE.
018900
019000*    REPORT LINE LAYOUTS - HEADINGS BUILT ENTIRELY FROM FILLER
019100*    LITERALS, DETAIL LINE CARRYING THE EDITED MONTH FIGURES.
019200 01  HL-HEADER-1.
019300     05  FILLER            PIC X(01)  VALUE SPACES.
019400     05  FILLER            PIC X(30)  VALUE
019500                  'SIE MONTHLY POSTING SUMMARY   '.
019600     05  FILLER            PIC X(38)  VALUE SPACES.
019700     05  FILLER            PIC X(5)   VALUE 'PAGE '.
019800*        PAGE NUMBER, MOVED IN FROM WS-PAGE-COUNT BY 955.
019900     05  RPT-PAGE-NO       PIC ZZZ.
020000     05  FILLER            PIC X(3)   VALUE SPACES.
020100
020200*    COLUMN CAPTION LINE - PRINTED IMMEDIATELY BELOW THE TITLE
020300*    LINE BY EVERY CALL TO 955-HEADINGS.
020400 01  HL-HEADER-2.
020500     05  FILLER            PIC X(03)  VALUE SPACES.
020600     05  FILLER            PIC X(07)  VALUE 'MONTH  '.
020700     05  FILLER            PIC X(05)  VALUE SPACES.
020800     05  FILLER            PIC X(05)  VALUE 'COUNT'.
020900     05  FILLER            PIC X(08)  VALUE SPACES.
021000     05  FILLER            PIC X(05)  VALUE 'TOTAL'.
021100     05  FILLER            PIC X(12)  VALUE SPACES.
021200     05  FILLER            PIC X(04)  VALUE 'MEAN'.
021300     05  FILLER            PIC X(09)  VALUE SPACES.
021400     05  FILLER            PIC X(08)  VALUE 'ACCOUNTS'.
021500     05  FILLER            PIC X(14)  VALUE SPACES.
021600
021700*    ONE DETAIL LINE PER MONTH - WRITTEN ONCE AT EACH MONTH
021800*    BREAK BY 900-WRITE-MONTH-LINE.
021900 01  DL-DETAIL.
022000     05  FILLER            PIC X(03)  VALUE SPACES.
022100*        POSTING MONTH, 'YYYY-MM', MOVED FROM WS-PREVIOUS-MONTH.
022200     05  MONTH-DL          PIC X(07).
022300     05  FILLER            PIC X(05)  VALUE SPACES.
022400*        ZERO-SUPPRESSED TRANSACTION COUNT FOR THE MONTH.
022500     05  COUNT-DL          PIC ZZZ,ZZ9.
022600     05  FILLER            PIC X(03)  VALUE SPACES.
022700*        COMMA-EDITED, TWO-DECIMAL MONTH TOTAL WITH TRAILING SIGN.
022800     05  TOTAL-DL          PIC Z,ZZZ,ZZZ,ZZ9.99-.
022900     05  FILLER            PIC X(02)  VALUE SPACES.
023000*        MEAN AMOUNT, ROUNDED TO 2 DECIMALS (REQ 2601).
023100     05  MEAN-DL           PIC Z,ZZZ,ZZ9.99-.
023200     05  FILLER            PIC X(02)  VALUE SPACES.
023300*        DISTINCT ACCOUNTS POSTED TO DURING THE MONTH.
023400     05  ACCOUNTS-DL       PIC ZZ,ZZ9.
023500     05  FILLER            PIC X(15)  VALUE SPACES.
023600
023700*    SYSOUT DIAGNOSTIC LINE - LABEL PLUS A ZERO-SUPPRESSED
023800*    COUNTER, BUILT AND DISPLAYED ONE FIELD AT A TIME IN 550.
023900 01  DISPLAY-LINE.
024000     05  DISP-MESSAGE      PIC X(45).
024100     05  FILLER                       PIC X(01) VALUE SPACE.
024200     05  DISP-VALUE        PIC ZZZ9.
024300
024400 PROCEDURE DIVISION.
024500
024600******************************************************************
024700*  000-MAINLINE - OPENS THE FILES, DRIVES THE SORT (INPUT AND     *
024800*  OUTPUT PROCEDURES BELOW), DISPLAYS THE RUN DIAGNOSTICS AND     *
024900*  CLOSES DOWN.                                                   *
025000******************************************************************
025100 000-MAINLINE SECTION.
025200
025300     OPEN INPUT  TRAN-INPUT-FILE
025400          OUTPUT MONSUM-OUTPUT-RPT.
025500*    THE SORT VERB DRIVES BOTH PROCEDURES ITSELF - 200 FEEDS
025600*    RAW TRANSACTIONS IN VIA RELEASE, 300 PULLS THE SORTED
025700*    RESULT BACK OUT VIA RETURN AND WRITES THE REPORT.
025800     SORT SW-MS-SORT-FILE
025900          ON ASCENDING KEY MS-MONTH-SRT-WK
026000                           MS-ACCOUNT-SRT-WK
026100          INPUT  PROCEDURE 200-SRT-INPUT-PROCD THRU 200-EXIT
026200          OUTPUT PROCEDURE 300-SRT-OUTPUT-PROCD THRU 300-EXIT.
026300     PERFORM 550-DISPLAY-PROG-DIAG THRU 550-DISPLAY-PROG-DIAG-EXIT.
026400     CLOSE TRAN-INPUT-FILE
026500           MONSUM-OUTPUT-RPT.
026600     MOVE ZERO TO RETURN-CODE.
026700     GOBACK.
026800
026900
027000*    SORT INPUT PROCEDURE - READS EVERY TRANSACTION ONCE AND
027100*    RELEASES A SORT WORK RECORD FOR EACH ONE.  STANDARD
027200*    READ-AHEAD SHAPE, SAME AS THE OTHER SIE PROGRAMS.
027300 200-SRT-INPUT-PROCD SECTION.
027400
027500     MOVE 'NO ' TO WS-EOF-INPUT-SW.
027600     PERFORM 800-READ-INPUT-FILE THRU 800-READ-INPUT-FILE-EXIT.
027700     PERFORM 210-PRSS-INPUT-RECORDS THRU
027800                          210-PRSS-INPUT-RECORDS-EXIT
027900         UNTIL EOF-INPUT.
028000
028100 200-EXIT.
028200     EXIT.
028300
028400
028500 210-PRSS-INPUT-RECORDS.
028600
028700     PERFORM 850-FORMAT-RELEASE THRU 850-FORMAT-RELEASE-EXIT.
028800     PERFORM 800-READ-INPUT-FILE THRU 800-READ-INPUT-FILE-EXIT.
028900
029000 210-PRSS-INPUT-RECORDS-EXIT.
029100     EXIT.
029200
029300
029400*    SORT OUTPUT PROCEDURE - PULLS THE SORTED ROWS BACK OUT IN
029500*    MONTH/ACCOUNT ORDER AND DRIVES THE MONTH-BREAK LOGIC AND
029600*    THE REPORT WRITE.
029700 300-SRT-OUTPUT-PROCD.
029800
029900     PERFORM 320-INITIALIZE-OUTPUT THRU
030000                                    320-INITIALIZE-OUTPUT-EXIT.
030100     PERFORM 900-RETURN-SRTD-REC THRU 900-RETURN-SRTD-REC-EXIT.
030200     IF EOF-SRT-OUTPUT
030300        DISPLAY 'ERROR!!  SORTED TRANSACTION FILE EMPTY!'
030400        GO TO 300-EXIT.
030500*    PRIME THE BREAK KEY FROM THE FIRST SORTED ROW SO THE
030600*    ACCUMULATE/COMPARE LOOP BELOW SEES A MATCH ON ITS FIRST
030700*    PASS RATHER THAN A FALSE BREAK.
030800     MOVE MS-MONTH-SRT-WK TO WS-PREVIOUS-MONTH.
030900     PERFORM 340-PRSS-SORTED-OUTPUT THRU
031000                                    340-PRSS-SORTED-OUTPUT-EXIT
031100         UNTIL EOF-SRT-OUTPUT.
031200*    THE LOOP ABOVE STOPS ON END OF FILE BEFORE THE LAST MONTH
031300*    IN PROGRESS HAS BEEN WRITTEN - THIS CALL WRITES IT.
031400     PERFORM 400-PRSS-MONTH-BREAK THRU 400-PRSS-MONTH-BREAK-EXIT.
031500
031600 300-EXIT.
031700     EXIT.
031800
031900
032000 320-INITIALIZE-OUTPUT.
032100
032200     MOVE ZEROS TO WS-PAGE-COUNT WS-LINE-SPACING
032300                   WS-MONTH-COUNT WS-MONTH-TOTAL
032400                   WS-MONTH-MEAN WS-MONTH-ACCOUNTS.
032500     MOVE 'NO '  TO WS-EOF-SRT-OUTPUT-SW.
032600     MOVE SPACES TO WS-PREVIOUS-ACCOUNT.
032700
032800 320-INITIALIZE-OUTPUT-EXIT.
032900     EXIT.
033000
033100
033200*    ONE PASS PER SORTED ROW - TESTS FOR A MONTH BREAK, THEN A
033300*    NEW-ACCOUNT-WITHIN-MONTH BREAK, THEN ACCUMULATES.
033400 340-PRSS-SORTED-OUTPUT.
033500
033600*    MONTH BREAK - WRITE THE PRIOR MONTH'S LINE BEFORE STARTING
033700*    A NEW ACCUMULATION.
033800     IF MS-MONTH-SRT-WK NOT = WS-PREVIOUS-MONTH
033900        PERFORM 400-PRSS-MONTH-BREAK THRU
034000                                    400-PRSS-MONTH-BREAK-EXIT
034100        MOVE MS-MONTH-SRT-WK TO WS-PREVIOUS-MONTH
034200     END-IF.
034300*    NEW ACCOUNT WITHIN THE CURRENT MONTH - BUMP THE DISTINCT
034400*    ACCOUNT COUNT.  WS-PREVIOUS-ACCOUNT IS RESET AT EVERY
034500*    MONTH BREAK ABOVE SO THIS NEVER DOUBLE-COUNTS THE FIRST
034600*    ACCOUNT OF A NEW MONTH (REQ 2887).
034700     IF MS-ACCOUNT-SRT-WK NOT = WS-PREVIOUS-ACCOUNT
034800        ADD 1 TO WS-MONTH-ACCOUNTS
034900        MOVE MS-ACCOUNT-SRT-WK TO WS-PREVIOUS-ACCOUNT
035000     END-IF.
035100     ADD 1 TO WS-MONTH-COUNT.
035200     ADD MS-AMOUNT-SRT-WK TO WS-MONTH-TOTAL.
035300     PERFORM 900-RETURN-SRTD-REC THRU 900-RETURN-SRTD-REC-EXIT.
035400
035500 340-PRSS-SORTED-OUTPUT-EXIT.
035600     EXIT.
035700
035800
035900*    WRITES THE COMPLETED MONTH LINE (IF ANY ROWS WERE SEEN)
036000*    AND RESETS THE ACCUMULATORS FOR THE NEXT MONTH.  CALLED
036100*    BOTH ON EVERY MONTH BREAK AND ONCE MORE AFTER THE LAST
036200*    SORTED ROW TO FLUSH THE FINAL MONTH.
036300 400-PRSS-MONTH-BREAK.
036400
036500     IF WS-MONTH-COUNT > 0
036600        COMPUTE WS-MONTH-MEAN ROUNDED =
036700                WS-MONTH-TOTAL / WS-MONTH-COUNT
036800        PERFORM 900-WRITE-MONTH-LINE THRU
036900                                    900-WRITE-MONTH-LINE-EXIT
037000     END-IF.
037100     MOVE ZEROS TO WS-MONTH-COUNT WS-MONTH-TOTAL
037200                   WS-MONTH-MEAN WS-MONTH-ACCOUNTS.
037300     MOVE SPACES TO WS-PREVIOUS-ACCOUNT.
037400
037500 400-PRSS-MONTH-BREAK-EXIT.
037600     EXIT.
037700
037800
037900******************************************************************
038000*  550-DISPLAY-PROG-DIAG - SYSOUT RUN DIAGNOSTICS.  ONE LABELLED  *
038100*  COUNTER LINE PER SORT STAGE SO A DISCREPANCY BETWEEN READ,     *
038200*  RELEASED AND RETURNED COUNTS IS VISIBLE WITHOUT A DUMP.        *
038300******************************************************************
038400 550-DISPLAY-PROG-DIAG.
038500
038600     DISPLAY '****     MONSUM RUNNING      ****'.
038700     MOVE 'TRANSACTION RECORDS READ                     ' TO
038800          DISP-MESSAGE.
038900     MOVE WS-READ-CTR TO DISP-VALUE.
039000     DISPLAY DISPLAY-LINE.
039100     MOVE 'TRANSACTION RECORDS RELEASED TO SORT         ' TO
039200          DISP-MESSAGE.
039300     MOVE WS-REL-CTR TO DISP-VALUE.
039400     DISPLAY DISPLAY-LINE.
039500     MOVE 'TRANSACTION RECORDS RETURNED FROM SORT       ' TO
039600          DISP-MESSAGE.
039700     MOVE WS-RETR-CTR TO DISP-VALUE.
039800     DISPLAY DISPLAY-LINE.
039900     MOVE 'MONTH LINES WRITTEN TO REPORT                ' TO
040000          DISP-MESSAGE.
040100     MOVE WS-MONTH-LINES-WRTN TO DISP-VALUE.
040200     DISPLAY DISPLAY-LINE.
040300     DISPLAY '****     MONSUM EOJ          ****'.
040400
040500 550-DISPLAY-PROG-DIAG-EXIT.
040600     EXIT.
040700
040800
040900*    STANDARD READ-AHEAD PATTERN - MIRRORS THE OTHER SIE
041000*    PROGRAMS' INPUT-FILE READ PARAGRAPHS.
041100 800-READ-INPUT-FILE.
041200
041300     READ TRAN-INPUT-FILE
041400         AT END MOVE 'YES' TO WS-EOF-INPUT-SW
041500                GO TO 800-READ-INPUT-FILE-EXIT.
041600     ADD 1 TO WS-READ-CTR.
041700
041800 800-READ-INPUT-FILE-EXIT.
041900     EXIT.
042000
042100
042200*    BUILDS THE SORT WORK RECORD FROM THE CURRENT TRANSACTION
042300*    AND RELEASES IT.  THE MONTH KEY IS ASSEMBLED AS 'YYYY-MM'
042400*    FROM THE FIRST SIX BYTES OF THE SIE POSTING DATE.
042500 850-FORMAT-RELEASE.
042600
042700     MOVE TR-DATE(1:4)  TO MS-MONTH-SRT-WK(1:4).
042800     MOVE '-'           TO MS-MONTH-SRT-WK(5:1).
042900     MOVE TR-DATE(5:2)  TO MS-MONTH-SRT-WK(6:2).
043000     MOVE TR-ACCOUNT    TO MS-ACCOUNT-SRT-WK.
043100     MOVE TR-AMOUNT     TO MS-AMOUNT-SRT-WK.
043200     RELEASE SW-MS-SORT-WORK.
043300     ADD 1 TO WS-REL-CTR.
043400
043500 850-FORMAT-RELEASE-EXIT.
043600     EXIT.
043700
043800
043900*    STANDARD RETURN-AHEAD PATTERN FOR THE SORT OUTPUT SIDE -
044000*    MIRRORS 800 ABOVE BUT PULLS FROM THE SORT WORK FILE.
044100 900-RETURN-SRTD-REC.
044200
044300     RETURN SW-MS-SORT-FILE
044400         AT END MOVE 'YES' TO WS-EOF-SRT-OUTPUT-SW
044500                GO TO 900-RETURN-SRTD-REC-EXIT.
044600     ADD 1 TO WS-RETR-CTR.
044700
044800 900-RETURN-SRTD-REC-EXIT.
044900     EXIT.
045000
045100
045200*    WRITES ONE MONTH'S DETAIL LINE, FORCING A NEW PAGE FIRST
045300*    IF THE CURRENT PAGE IS FULL.
045400 900-WRITE-MONTH-LINE.
045500
045600     IF WS-LINES-USED IS GREATER THAN WS-LINES-PER-PAGE OR
045700        WS-LINES-USED IS EQUAL TO WS-LINES-PER-PAGE
045800        PERFORM 955-HEADINGS THRU 955-HEADINGS-EXIT.
045900     MOVE SPACES TO DL-DETAIL.
046000     MOVE WS-PREVIOUS-MONTH  TO MONTH-DL.
046100     MOVE WS-MONTH-COUNT     TO COUNT-DL.
046200     MOVE WS-MONTH-TOTAL     TO TOTAL-DL.
046300     MOVE WS-MONTH-MEAN      TO MEAN-DL.
046400     MOVE WS-MONTH-ACCOUNTS  TO ACCOUNTS-DL.
046500     MOVE 1 TO WS-LINE-SPACING.
046600     WRITE MS-OUTPUT-REP-LINE FROM DL-DETAIL.
046700     ADD WS-LINE-SPACING TO WS-LINES-USED.
046800     ADD 1 TO WS-MONTH-LINES-WRTN.
046900
047000 900-WRITE-MONTH-LINE-EXIT.
047100     EXIT.
047200
047300
047400*    PRINTS THE TITLE AND COLUMN CAPTION LINES AND RESETS THE
047500*    PAGE LINE COUNT.
047600 955-HEADINGS.
047700
047800     ADD 1 TO WS-PAGE-COUNT.
047900     MOVE WS-PAGE-COUNT TO RPT-PAGE-NO.
048000     WRITE MS-OUTPUT-REP-LINE FROM HL-HEADER-1.
048100     MOVE 1 TO WS-LINES-USED.
048200     WRITE MS-OUTPUT-REP-LINE FROM HL-HEADER-2.
048300     ADD 1 TO WS-LINES-USED.
048400
048500 955-HEADINGS-EXIT.
048600     EXIT.
