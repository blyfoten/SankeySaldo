000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SIEPARS.
000300 AUTHOR.        R J HALVORSEN.
000400 INSTALLATION.  SYSTEMS GROUP - GENERAL ACCOUNTING.
000500 DATE-WRITTEN.  03/08/89.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM READS THE NIGHTLY SIE EXPORT FILE THAT
001300*          THE BOOKKEEPING SYSTEM DROPS FOR EACH KOMMUN CLIENT
001400*          AND SPLITS IT INTO THE FLAT FILES THE REST OF THE
001500*          SIE ANALYSIS SUITE (RATIOCLC, MONSUM, FLOWAGG AND
001600*          SUMSTAT) READ.  IT DOES NOT PRODUCE A REPORT ITSELF.
001700*
001800*          INPUT FILE            -  UT-S-SIEIN     (SIE TEXT)
001900*          OUTPUT - TRANSACTIONS -  UT-S-TRANOUT    (80 BYTE)
002000*          OUTPUT - ACCOUNTS     -  UT-S-ACCTOUT    (44 BYTE)
002100*          OUTPUT - METADATA     -  UT-S-MDOUT      (70 BYTE)
002200*
002300*          THE SIE STANDARD ITSELF IS A LINE-ORIENTED TEXT
002400*          FORMAT - ONE "POST" PER LINE, EACH BEGINNING WITH A
002500*          #TAG, PLUS TWO BRACE-DELIMITED BLOCK MARKERS ({ AND })
002600*          THAT WRAP THE TRANSACTION ROWS UNDER A #VER VOUCHER.
002700*          THIS PROGRAM ONLY HANDLES THE FOUR TAGS THE ANALYSIS
002800*          SUITE ACTUALLY NEEDS - #FNAMN (COMPANY NAME), #RAR
002900*          (FISCAL YEAR), #KONTO (CHART OF ACCOUNTS) AND #VER
003000*          (VOUCHER HEADER) - EVERY OTHER TAG IS READ, TOKENIZED,
003100*          AND SILENTLY DROPPED BY THE OTHER-CLAUSE IN 214.
003200*
003300******************************************************************
003400*  CHANGE LOG                                                    *
003500******************************************************************
003600*  DATE-WRITTEN   RJH   ORIGINAL PROGRAM FOR SIE EXPORT PROJECT. *
003700*  03/22/89  RJH  ADDED #KONTO IN-STORAGE SORT - CHART OF        *
003800*                 ACCOUNTS WAS ARRIVING OUT OF ACCOUNT-NUMBER    *
003900*                 ORDER FROM TWO OF THE THIRD-PARTY PACKAGES.    *
004000*  11/09/91  RJH  ALLOW "," AS THE DECIMAL SEPARATOR ON THE      *
004100*                 TRANSACTION AMOUNT - NORDIC PAYROLL FEED USES  *
004200*                 A COMMA (REQ 2204).                            *
004300*  06/14/94  DGK  RAISED WS-TOKEN-TABLE FROM 12 TO 20 ENTRIES -  *
004400*                 LONG VOUCHER TEXT ON THE CONSOLIDATION LEDGER  *
004500*                 WAS BEING TRUNCATED (REQ 3116).                *
004600*  CL*99  1998-11-30  DGK  Y2K REVIEW - ALL SIE DATES ARE STILL  *
004700*                 8-BYTE YYYYMMDD TEXT, NO WINDOWING NEEDED.     *
004800*                 SIGNED OFF PER MEMO 98-Y2K-014.                *
004900*  2001-05-02  PL   BAD TRANSACTION ROWS NOW COUNTED AND SKIPPED *
005000*                 INSTEAD OF ABENDING THE STEP (REQ 4402).       *
005100*  2011-03-08  RJH  RECAST AS THE FRONT END OF THE SIE EXPORT    *
005200*                 SUITE - SPLITS ONE SIE FEED INTO THE THREE     *
005300*                 FLAT FILES RATIOCLC, MONSUM, FLOWAGG AND       *
005400*                 SUMSTAT NOW READ (REQ 6120).                   *
005500******************************************************************
005600
005700 ENVIRONMENT DIVISION.
005800
005900 CONFIGURATION SECTION.
006000*    THIS SHOP RUNS THE BATCH SUITE ON THE 390 - NO SPECIAL-NAMES
006100*    PARAGRAPH IS CODED BECAUSE THIS PROGRAM ADDRESSES NEITHER A
006200*    PRINTER CHANNEL NOR A UPSI SWITCH - IT WRITES ONLY FLAT
006300*    WORK FILES FOR THE DOWNSTREAM PROGRAMS.
006400 SOURCE-COMPUTER.   IBM-390.
006500 OBJECT-COMPUTER.   IBM-390.
006600
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900
007000*    SIE-INPUT-FILE - THE RAW SIE EXPORT, ONE VARIABLE-LENGTH
007100*    TEXT LINE PER POST.  LINE SEQUENTIAL SO EACH READ RETURNS
007200*    EXACTLY ONE SIE LINE REGARDLESS OF ITS ACTUAL LENGTH.
007300     SELECT SIE-INPUT-FILE ASSIGN TO UT-S-SIEIN
007400         ORGANIZATION IS LINE SEQUENTIAL
007500         FILE STATUS  IS WS-SIEIN-STATUS.
007600
007700*    TRAN-OUTPUT-FILE - ONE FIXED 80-BYTE RECORD PER TRANSACTION
007800*    ROW, READ BY ALL FOUR DOWNSTREAM PROGRAMS.
007900     SELECT TRAN-OUTPUT-FILE ASSIGN TO UT-S-TRANOUT
008000         ORGANIZATION IS SEQUENTIAL
008100         FILE STATUS  IS WS-TRANOUT-STATUS.
008200
008300*    ACCT-OUTPUT-FILE - THE CHART OF ACCOUNTS BUILT UP IN
008400*    WORKING STORAGE FROM #KONTO LINES AND WRITTEN OUT IN
008500*    ASCENDING ACCOUNT-NUMBER ORDER AT END OF RUN.
008600     SELECT ACCT-OUTPUT-FILE ASSIGN TO UT-S-ACCTOUT
008700         ORGANIZATION IS SEQUENTIAL
008800         FILE STATUS  IS WS-ACCTOUT-STATUS.
008900
009000*    META-OUTPUT-FILE - THE SINGLE COMPANY-NAME/FISCAL-YEAR
009100*    RECORD READ BY THE REPORT PROGRAMS FOR THEIR HEADING LINES.
009200     SELECT META-OUTPUT-FILE ASSIGN TO UT-S-MDOUT
009300         ORGANIZATION IS SEQUENTIAL
009400         FILE STATUS  IS WS-MDOUT-STATUS.
009500
009600
009700 DATA DIVISION.
009800
009900 FILE SECTION.
010000
010100*    THE SIE STANDARD DOES NOT FIX A LINE LENGTH - #VER TEXT AND
010200*    LONG ACCOUNT NAMES CAN RUN WELL PAST 80 BYTES, SO THE INPUT
010300*    RECORD IS DECLARED VARYING AND MOVED INTO A FIXED 256-BYTE
010400*    WORKING-STORAGE COPY (WS-SIE-LINE) BEFORE ANY SCANNING IS
010500*    DONE, SO EVERY SUBSCRIPTED REFERENCE BELOW CAN ASSUME A
010600*    KNOWN-WIDTH FIELD.
010700 FD  SIE-INPUT-FILE
010800     LABEL RECORDS ARE STANDARD
010900     RECORD IS VARYING IN SIZE FROM 1 TO 256 CHARACTERS
011000         DEPENDING ON WS-SIEIN-LENGTH
011100     DATA RECORD IS SIE-INPUT-RECORD.
011200 01  SIE-INPUT-RECORD                 PIC X(256).
011300
011400*    OUTPUT FILE 1 OF 3 - NORMALIZED TRANSACTIONS.  LAYOUT IS
011500*    THE SHARED SIETRAN COPYBOOK SO THE FOUR DOWNSTREAM PROGRAMS
011600*    ALL READ AN IDENTICAL RECORD.
011700 FD  TRAN-OUTPUT-FILE
011800     RECORDING MODE IS F
011900     LABEL RECORDS ARE STANDARD
012000     RECORD CONTAINS 80 CHARACTERS
012100     BLOCK CONTAINS 0 RECORDS
012200     DATA RECORD IS SIE-TRAN-RECORD.
012300     COPY SIETRAN.
012400
012500*    OUTPUT FILE 2 OF 3 - CHART OF ACCOUNTS, WRITTEN ONLY AT END
012600*    OF RUN BY 900-FLUSH-ACCT-TABLE ONCE EVERY #KONTO LINE HAS
012700*    BEEN SEEN AND SORTED IN STORAGE.
012800 FD  ACCT-OUTPUT-FILE
012900     RECORDING MODE IS F
013000     LABEL RECORDS ARE STANDARD
013100     RECORD CONTAINS 44 CHARACTERS
013200     BLOCK CONTAINS 0 RECORDS
013300     DATA RECORD IS SIE-ACCT-RECORD.
013400     COPY SIEACCT.
013500
013600*    OUTPUT FILE 3 OF 3 - ONE-RECORD METADATA FILE, WRITTEN ONCE
013700*    AT END OF RUN FROM WHATEVER #FNAMN/#RAR VALUES WERE SEEN.
013800 FD  META-OUTPUT-FILE
013900     RECORDING MODE IS F
014000     LABEL RECORDS ARE STANDARD
014100     RECORD CONTAINS 70 CHARACTERS
014200     BLOCK CONTAINS 0 RECORDS
014300     DATA RECORD IS SIE-META-RECORD.
014400     COPY SIEMETA.
014500
014600 WORKING-STORAGE SECTION.
014700*    STANDALONE SCRATCH SUBSCRIPT FOR THE ACCOUNT-TABLE INSERT/
014800*    SHIFT LOGIC IN 242/244 - NOT PART OF ANY RECORD, SO IT IS
014900*    CARRIED AT THE 77 LEVEL IN THE SHOP'S USUAL FASHION.
015000 77  WS-INSERT-TO                     PIC S9(4) COMP VALUE ZERO.
015100
015200*    RUN-WIDE SWITCHES.  ALL FIVE ARE TESTED AND SET BY NAME
015300*    THROUGH THEIR 88-LEVEL CONDITION NAMES RATHER THAN BY
015400*    COMPARING THE PIC X(3) FIELD DIRECTLY.
015500 01  PROGRAM-INDICATOR-SWITCHES.
015600*        SET 'YES' BY 200-READ-SIE-LINE AT END OF THE SIE FILE.
015700     05  WS-EOF-SIEIN-SW              PIC X(3)  VALUE 'NO '.
015800         88  EOF-SIEIN                          VALUE 'YES'.
015900*        SET 'YES' WHEN A #VER LINE HAS BEEN SEEN AND WE ARE
016000*        BETWEEN ITS { AND } MARKERS; SET BACK TO 'NO ' AT THE
016100*        CLOSING BRACE (212).
016200     05  WS-IN-VOUCHER-SW             PIC X(3)  VALUE 'NO '.
016300         88  IN-VOUCHER                         VALUE 'YES'.
016400         88  NOT-IN-VOUCHER                     VALUE 'NO '.
016500*        TRACKS WHETHER THE TOKEN SCANNER (282) IS CURRENTLY
016600*        INSIDE A QUOTED STRING, SO EMBEDDED SPACES DO NOT SPLIT
016700*        A QUOTED FIELD INTO TWO TOKENS.
016800     05  WS-IN-QUOTES-SW              PIC X(3)  VALUE 'NO '.
016900         88  IN-QUOTES                          VALUE 'YES'.
017000*        SET WHEN THE AMOUNT SCANNER (292) FINDS A LEADING '-'.
017100     05  WS-AMOUNT-NEG-SW             PIC X(3)  VALUE 'NO '.
017200         88  AMOUNT-NEGATIVE                    VALUE 'YES'.
017300*        SET WHEN THE AMOUNT SCANNER FINDS A '.' OR ',' - USED
017400*        TO COUNT DIGITS AFTER THE POINT (REQ 2204 COMMA FIX).
017500     05  WS-DECIMAL-SEEN-SW           PIC X(3)  VALUE 'NO '.
017600         88  DECIMAL-SEEN                       VALUE 'YES'.
017700     05  FILLER                       PIC X(01) VALUE SPACE.
017800
017900*    FILE STATUS CODES - ONE PER SELECTED FILE, POSTED BY THE
018000*    RUN-TIME AFTER EVERY OPEN/READ/WRITE/CLOSE.  ONLY THE INPUT
018100*    FILE'S CODE IS ACTUALLY TESTED (88 SIEIN-OK) - THE THREE
018200*    OUTPUT CODES ARE CARRIED FOR AN ABEND DUMP TO PICK UP.
018300 01  FILE-STATUS-CODES.
018400     05  WS-SIEIN-STATUS              PIC X(2)  VALUE SPACES.
018500         88  SIEIN-OK                           VALUE '00'.
018600     05  WS-TRANOUT-STATUS            PIC X(2)  VALUE SPACES.
018700     05  WS-ACCTOUT-STATUS            PIC X(2)  VALUE SPACES.
018800     05  WS-MDOUT-STATUS              PIC X(2)  VALUE SPACES.
018900     05  FILLER                       PIC X(01) VALUE SPACE.
019000*        DRIVES THE VARYING-LENGTH READ AGAINST SIE-INPUT-FILE -
019100*        HELD AT 256 FOR THE LIFE OF THE RUN SINCE EVERY LINE IS
019200*        MOVED INTO THE FIXED WS-SIE-LINE IMMEDIATELY ON READ.
019300     05  WS-SIEIN-LENGTH              PIC S9(4) COMP VALUE 256.
019400
019500*    RUN-DIAGNOSTIC COUNTERS, DISPLAYED BY 990 AT END OF JOB.
019600 01  WS-ACCUMULATORS.
019700*        EVERY LINE READ, GOOD, BLANK OR BAD.
019800     05  WS-LINES-READ                PIC 9(7)  COMP VALUE ZERO.
019900*        BLANK LINES BYPASSED IN 210 WITHOUT BEING CLASSIFIED.
020000     05  WS-LINES-SKIPPED             PIC 9(7)  COMP VALUE ZERO.
020100*        NUMBER OF #VER VOUCHER HEADERS SEEN.
020200     05  WS-VOUCHERS-SEEN             PIC 9(7)  COMP VALUE ZERO.
020300*        NUMBER OF TRANSACTION ROWS ACTUALLY WRITTEN.
020400     05  WS-TRAN-WRITTEN              PIC 9(7)  COMP VALUE ZERO.
020500*        NUMBER OF TRANSACTION ROWS REJECTED BY 262 FOR TOO FEW
020600*        FIELDS (REQ 4402 - THESE NO LONGER ABEND THE STEP).
020700     05  WS-BAD-TRAN-CTR              PIC 9(5)  COMP VALUE ZERO.
020800     05  FILLER                       PIC X(01) VALUE SPACE.
020900*        NUMBER OF #KONTO ROWS WRITTEN TO ACCT-OUTPUT-FILE AT
021000*        END OF RUN.
021100     05  WS-ACCT-WRITTEN              PIC 9(5)  COMP VALUE ZERO.
021200
021300*    ONE PHYSICAL SIE LINE, LEFT-JUSTIFIED AND SPACE-PADDED TO A
021400*    FIXED 256 BYTES SO EVERY REFERENCE-MODIFIED SUBSTRING BELOW
021500*    (E.G. WS-SIE-LINE(1:1)) IS SAFE REGARDLESS OF THE ORIGINAL
021600*    LINE'S ACTUAL LENGTH.
021700 01  WS-SIE-LINE                      PIC X(256) VALUE SPACES.
021800
021900*    GENERIC WHITESPACE-AND-QUOTE TOKENIZER WORK AREA, SHARED BY
022000*    EVERY TAG HANDLER BELOW (220/230/240/250/260) THROUGH THE
022100*    280-SCAN-LINE-TOKENS PARAGRAPH.  A #KONTO OR #VER LINE MAY
022200*    CARRY A LONG QUOTED NAME OR TEXT FIELD, SO EACH LINE IS
022300*    SPLIT INTO UP TO 20 SEPARATE TOKENS BEFORE ANY TAG-SPECIFIC
022400*    LOGIC LOOKS AT IT.
022500 01  WS-TOKEN-WORK.
022600*        NUMBER OF TOKENS ACTUALLY FOUND ON THE CURRENT LINE.
022700     05  WS-TOKEN-COUNT               PIC S9(4) COMP VALUE ZERO.
022800*        TABLE RAISED FROM 12 TO 20 ENTRIES 06/14/94 (REQ 3116) -
022900*        LONG VOUCHER TEXT ON THE CONSOLIDATION LEDGER WAS
023000*        RUNNING PAST THE OLD 12-TOKEN LIMIT.
023100     05  WS-TOKEN-ENTRY OCCURS 20 TIMES.
023200         10  WS-TOKEN-TABLE           PIC X(60) VALUE SPACES.
023300         10  WS-TOKEN-LEN-TABLE       PIC S9(4) COMP VALUE ZERO.
023400*        CHARACTER POSITION OF THE SCAN, DRIVES THE VARYING
023500*        CLAUSE IN 280.
023600     05  WS-SCAN-POS                  PIC S9(4) COMP VALUE ZERO.
023700*        CURRENT CHARACTER UNDER THE SCAN.
023800     05  WS-SCAN-CHAR                 PIC X     VALUE SPACE.
023900*        TOKEN BEING ACCUMULATED CHARACTER BY CHARACTER BEFORE
024000*        IT IS FLUSHED INTO WS-TOKEN-TABLE.
024100     05  WS-CURRENT-TOKEN             PIC X(60) VALUE SPACES.
024200     05  FILLER                       PIC X(01) VALUE SPACE.
024300*        LENGTH OF THE TOKEN CURRENTLY BEING ACCUMULATED.
024400     05  WS-TOKEN-LEN                 PIC S9(4) COMP VALUE ZERO.
024500
024600*    WORK AREA FOR 296-JOIN-TOKENS, WHICH RE-ASSEMBLES A RANGE
024700*    OF TOKENS (E.G. THE COMPANY NAME OR VOUCHER TEXT, WHICH MAY
024800*    HAVE BEEN QUOTED AND SPLIT ON EMBEDDED SPACES) BACK INTO A
024900*    SINGLE SPACE-SEPARATED FIELD.
025000 01  WS-JOIN-WORK.
025100*        FIRST TOKEN NUMBER TO INCLUDE IN THE JOIN - SET BY THE
025200*        CALLING PARAGRAPH BEFORE 296 IS PERFORMED.
025300     05  WS-JOIN-START-IDX            PIC S9(4) COMP VALUE ZERO.
025400*        CURRENT TOKEN NUMBER DURING THE JOIN LOOP.
025500     05  WS-JOIN-IDX                  PIC S9(4) COMP VALUE ZERO.
025600*        RUNNING LENGTH OF THE JOINED RESULT SO FAR.
025700     05  WS-JOIN-LEN                  PIC S9(4) COMP VALUE ZERO.
025800     05  FILLER                       PIC X(01) VALUE SPACE.
025900*        THE ASSEMBLED, SPACE-SEPARATED RESULT.
026000     05  WS-JOIN-RESULT               PIC X(60) VALUE SPACES.
026100
026200*    HOLDS THE VOUCHER SERIES/NUMBER/TEXT FROM THE MOST RECENT
026300*    #VER LINE SO EVERY TRANSACTION ROW UNDER IT (260) CAN CARRY
026400*    THE SAME VOUCHER IDENTIFICATION.
026500 01  WS-VOUCHER-HEADER.
026600     05  WS-VER-SERIES                PIC X(04) VALUE SPACES.
026700     05  WS-VER-NUMBER                PIC X(08) VALUE SPACES.
026800*    NUMERIC VIEW OF THE VOUCHER NUMBER - KEPT FOR THE
026900*    SEQUENCE-GAP TRACE DGK ADDED IN 990 (SEE 06/14/94).
027000     05  WS-VER-NUMBER-NUM REDEFINES WS-VER-NUMBER
027100                                      PIC 9(08).
027200     05  FILLER                       PIC X(01) VALUE SPACE.
027300*        FALLBACK VOUCHER TEXT USED WHEN A TRANSACTION ROW HAS
027400*        NO TEXT OF ITS OWN (SEE 260).
027500     05  WS-VER-TEXT                  PIC X(40) VALUE SPACES.
027600
027700*    AMOUNT-TOKEN-TO-CENTS CONVERSION WORK AREA - THE SIE AMOUNT
027800*    TOKEN ARRIVES AS TEXT (E.G. "1234,56" OR "-1234.5") AND IS
027900*    CONVERTED HERE ONE CHARACTER AT A TIME INTO A SCALED INTEGER
028000*    BEFORE BEING DIVIDED BACK DOWN TO TR-AMOUNT (290).
028100 01  WS-AMOUNT-CONVERSION.
028200     05  WS-AMOUNT-TOKEN              PIC X(20) VALUE SPACES.
028300*        AMOUNT ACCUMULATED AS AN INTEGER NUMBER OF CENTS UNTIL
028400*        THE FINAL DIVIDE BACK TO TWO DECIMAL PLACES.
028500     05  WS-AMOUNT-CENTS              PIC S9(13) COMP VALUE ZERO.
028600*        COUNT OF DIGITS SEEN AFTER THE DECIMAL POINT, USED TO
028700*        DECIDE HOW MUCH SCALING/TRIMMING 290 STILL HAS TO DO.
028800     05  WS-DECIMAL-DIGITS            PIC S9(4)  COMP VALUE ZERO.
028900*        CHARACTER POSITION OF THE AMOUNT SCAN.
029000     05  WS-AMOUNT-POS                PIC S9(4)  COMP VALUE ZERO.
029100     05  FILLER                       PIC X(01) VALUE SPACE.
029200
029300*    ONE-CHARACTER-AT-A-TIME NUMERIC/ALPHA VIEW USED BY THE
029400*    AMOUNT SCANNER (292) TO TEST AND CONVERT EACH DIGIT OF THE
029500*    AMOUNT TOKEN WITHOUT A SEPARATE NUMERIC-TEST MOVE.
029600 01  WS-DIGIT-CONV.
029700     05  WS-DIGIT-CHAR                PIC X     VALUE SPACE.
029800     05  WS-DIGIT-VALUE  REDEFINES WS-DIGIT-CHAR
029900                                      PIC 9.
030000     05  FILLER                       PIC X(01) VALUE SPACE.
030100
030200*    HOLDS ONE #KONTO ROW'S ACCOUNT NUMBER AND NAME WHILE
030300*    242-INSERT-ACCT-ENTRY FINDS ITS SORTED POSITION IN THE
030400*    ACCTTAB TABLE BELOW.
030500 01  WS-ACCT-INSERT-WORK.
030600     05  AT-NUMBER-NEW                PIC X(04) VALUE SPACES.
030700     05  AT-NUMBER-NEW-NUM REDEFINES AT-NUMBER-NEW
030800                                      PIC 9(04).
030900     05  AT-NAME-NEW                  PIC X(40) VALUE SPACES.
031000     05  FILLER                       PIC X(01) VALUE SPACE.
031100*    IN-STORAGE CHART OF ACCOUNTS - LOADED HERE, IN ASCENDING
031200*    ACCOUNT-NUMBER ORDER, ACROSS THE WHOLE RUN AND FLUSHED TO
031300*    ACCT-OUTPUT-FILE ONLY ONCE AT END OF JOB (900).
031400     COPY ACCTTAB.
031500
031600*    SYSOUT DIAGNOSTIC LINE - LABEL PLUS A ZERO-SUPPRESSED
031700*    COUNTER, BUILT AND DISPLAYED ONE FIELD AT A TIME IN 990.
031800 01  DISPLAY-LINE.
031900     05  DISP-MESSAGE                 PIC X(45).
032000     05  FILLER                       PIC X(01) VALUE SPACE.
032100     05  DISP-VALUE                   PIC ZZZZ9.
032200
032300*    HOLDS THE REJECTED-TRANSACTION-ROW MESSAGE DISPLAYED BY
032400*    262-BAD-TRAN-ROW.
032500 01  ERROR-MESSAGE-EL                 PIC X(80).
032600
032700 PROCEDURE DIVISION.
032800
032900******************************************************************
033000*  000-MAINLINE - OPENS ALL FOUR FILES, DRIVES THE READ/DISPATCH  *
033100*  LOOP OVER EVERY SIE LINE, FLUSHES THE ACCOUNT TABLE AND THE    *
033200*  METADATA RECORD, THEN DISPLAYS THE RUN DIAGNOSTICS.            *
033300******************************************************************
033400 000-MAINLINE SECTION.
033500
033600     OPEN INPUT  SIE-INPUT-FILE
033700          OUTPUT TRAN-OUTPUT-FILE
033800          OUTPUT ACCT-OUTPUT-FILE
033900          OUTPUT META-OUTPUT-FILE.
034000*    THE METADATA RECORD IS BUILT UP ACROSS THE WHOLE RUN AS
034100*    #FNAMN/#RAR LINES ARE SEEN, SO IT STARTS OUT BLANK AND IS
034200*    ONLY WRITTEN ONCE, AT THE VERY END, BELOW.
034300     MOVE SPACES TO MD-COMPANY MD-FISCALYEAR.
034400     PERFORM 200-READ-SIE-LINE THRU 200-READ-SIE-LINE-EXIT.
034500     PERFORM 210-DISPATCH-SIE-LINE THRU 210-DISPATCH-SIE-LINE-EXIT
034600         UNTIL EOF-SIEIN.
034700*    THE CHART OF ACCOUNTS HAS BEEN HELD ENTIRELY IN STORAGE
034800*    (SORTED AS EACH #KONTO ROW ARRIVED - SEE 242) SO IT IS ONLY
034900*    WRITTEN OUT HERE, AFTER THE LAST LINE OF THE SIE FILE.
035000     PERFORM 900-FLUSH-ACCT-TABLE THRU 900-FLUSH-ACCT-TABLE-EXIT.
035100     WRITE SIE-META-RECORD.
035200     PERFORM 990-DISPLAY-PROG-DIAG THRU 990-DISPLAY-PROG-DIAG-EXIT.
035300     CLOSE SIE-INPUT-FILE
035400           TRAN-OUTPUT-FILE
035500           ACCT-OUTPUT-FILE
035600           META-OUTPUT-FILE.
035700     MOVE ZERO TO RETURN-CODE.
035800     GOBACK.
035900
036000
036100*    STANDARD READ-AHEAD PATTERN - READS ONE SIE LINE INTO THE
036200*    FIXED-WIDTH WORKING-STORAGE COPY SO EVERY DOWNSTREAM
036300*    PARAGRAPH CAN WORK AGAINST A KNOWN 256-BYTE FIELD.
036400 200-READ-SIE-LINE.
036500
036600     READ SIE-INPUT-FILE INTO WS-SIE-LINE
036700         AT END MOVE 'YES' TO WS-EOF-SIEIN-SW
036800                GO TO 200-READ-SIE-LINE-EXIT.
036900     ADD 1 TO WS-LINES-READ.
037000
037100 200-READ-SIE-LINE-EXIT.
037200     EXIT.
037300
037400
037500*    ONE PASS PER SIE LINE - BLANK LINES ARE COUNTED AND
037600*    BYPASSED, EVERYTHING ELSE GOES TO 212-CLASSIFY-LINE FOR
037700*    TAG/BRACE DISPATCH.
037800 210-DISPATCH-SIE-LINE.
037900
038000     IF WS-SIE-LINE NOT = SPACES
038100        PERFORM 212-CLASSIFY-LINE THRU 212-CLASSIFY-LINE-EXIT
038200     ELSE
038300        ADD 1 TO WS-LINES-SKIPPED
038400     END-IF.
038500     PERFORM 200-READ-SIE-LINE THRU 200-READ-SIE-LINE-EXIT.
038600
038700 210-DISPATCH-SIE-LINE-EXIT.
038800     EXIT.
038900
039000
039100*    LOOKS AT ONLY THE FIRST CHARACTER OF THE LINE TO TELL A
039200*    #TAG LINE FROM A { OPEN-VOUCHER MARKER, A } CLOSE-VOUCHER
039300*    MARKER, OR A TRANSACTION ROW.  A { OUTSIDE OF A VOUCHER IS
039400*    IGNORED RATHER THAN TREATED AS AN ERROR - THE SIE STANDARD
039500*    DOES NOT GUARANTEE EVERY EXPORTER NESTS BRACES THE SAME WAY.
039600 212-CLASSIFY-LINE.
039700
039800     EVALUATE WS-SIE-LINE(1:1)
039900        WHEN '#'
040000           PERFORM 280-SCAN-LINE-TOKENS THRU
040100                                    280-SCAN-LINE-TOKENS-EXIT
040200           PERFORM 214-DISPATCH-TAG THRU 214-DISPATCH-TAG-EXIT
040300        WHEN '{'
040400           IF IN-VOUCHER
040500              PERFORM 260-PROCESS-TRAN-ROW THRU
040600                                    260-PROCESS-TRAN-ROW-EXIT
040700           END-IF
040800        WHEN '}'
040900           MOVE 'NO ' TO WS-IN-VOUCHER-SW
041000        WHEN OTHER
041100           CONTINUE
041200     END-EVALUATE.
041300
041400 212-CLASSIFY-LINE-EXIT.
041500     EXIT.
041600
041700
041800*    ROUTES A TOKENIZED #TAG LINE TO ITS HANDLER BY THE FIRST
041900*    TOKEN ON THE LINE (THE TAG ITSELF).  EVERY TAG THIS SUITE
042000*    DOES NOT NEED (#PROGRAM, #GEN, #SRU, ETC.) FALLS THROUGH
042100*    THE OTHER CLAUSE AND IS DROPPED WITHOUT COMMENT.
042200 214-DISPATCH-TAG.
042300
042400     EVALUATE WS-TOKEN-TABLE(1)
042500        WHEN '#FNAMN'
042600           PERFORM 220-PROCESS-FNAMN THRU 220-PROCESS-FNAMN-EXIT
042700        WHEN '#RAR'
042800           PERFORM 230-PROCESS-RAR THRU 230-PROCESS-RAR-EXIT
042900        WHEN '#KONTO'
043000           PERFORM 240-PROCESS-KONTO THRU 240-PROCESS-KONTO-EXIT
043100        WHEN '#VER'
043200           PERFORM 250-PROCESS-VER THRU 250-PROCESS-VER-EXIT
043300        WHEN OTHER
043400           CONTINUE
043500     END-EVALUATE.
043600
043700 214-DISPATCH-TAG-EXIT.
043800     EXIT.
043900
044000
044100*    #FNAMN "COMPANY NAME" - TOKEN 1 IS THE TAG, TOKEN 2 ONWARD
044200*    IS THE (POSSIBLY MULTI-WORD, QUOTED) COMPANY NAME, SO THE
044300*    JOIN STARTS AT TOKEN 2.
044400 220-PROCESS-FNAMN.
044500
044600     MOVE 2 TO WS-JOIN-START-IDX.
044700     PERFORM 296-JOIN-TOKENS THRU 296-JOIN-TOKENS-EXIT.
044800     MOVE WS-JOIN-RESULT TO MD-COMPANY.
044900
045000 220-PROCESS-FNAMN-EXIT.
045100     EXIT.
045200
045300
045400*    #RAR YEARINDEX STARTDATE ENDDATE - THIS SUITE ONLY CARES
045500*    ABOUT THE FISCAL-YEAR VALUE ITSELF, WHICH BY SIE CONVENTION
045600*    IS THE THIRD TOKEN ON THE LINE.
045700 230-PROCESS-RAR.
045800
045900*    THE FISCAL-YEAR VALUE IS THE THIRD TOKEN ON THE LINE -
046000*    TOKEN 1 IS THE #RAR TAG ITSELF, TOKEN 2 IS THE YEAR INDEX
046100*    (0 = CURRENT, -1 = PRIOR, ...), TOKEN 3 IS THE YEAR VALUE.
046200     MOVE WS-TOKEN-TABLE(3) TO MD-FISCALYEAR.
046300
046400 230-PROCESS-RAR-EXIT.
046500     EXIT.
046600
046700
046800*    #KONTO NUMBER "NAME" - TOKEN 2 IS THE ACCOUNT NUMBER, TOKEN
046900*    3 ONWARD IS THE (POSSIBLY QUOTED, MULTI-WORD) ACCOUNT NAME.
047000*    THE ROW IS ONLY INSERTED IF THE TABLE STILL HAS ROOM - SEE
047100*    ACCTTAB.CPY FOR THE 600-ENTRY LIMIT.
047200 240-PROCESS-KONTO.
047300
047400     MOVE WS-TOKEN-TABLE(2) TO AT-NUMBER-NEW.
047500     MOVE 3 TO WS-JOIN-START-IDX.
047600     PERFORM 296-JOIN-TOKENS THRU 296-JOIN-TOKENS-EXIT.
047700     MOVE WS-JOIN-RESULT TO AT-NAME-NEW.
047800     IF ACCT-TABLE-COUNT < 600
047900        PERFORM 242-INSERT-ACCT-ENTRY THRU
048000                                    242-INSERT-ACCT-ENTRY-EXIT
048100     END-IF.
048200
048300 240-PROCESS-KONTO-EXIT.
048400     EXIT.
048500
048600
048700*    INSERTS ONE NEW ACCOUNT INTO THE IN-STORAGE CHART OF
048800*    ACCOUNTS AT ITS PROPER SORTED POSITION.
048900 242-INSERT-ACCT-ENTRY.
049000
049100*    WORK BACKWARDS THROUGH THE IN-STORAGE CHART OF ACCOUNTS,
049200*    SHIFTING EVERY ENTRY ABOVE THE NEW ACCOUNT NUMBER UP ONE
049300*    SLOT, THEN DROP THE NEW ENTRY INTO THE HOLE - KEEPS THE
049400*    TABLE IN ASCENDING ORDER NO MATTER WHAT ORDER #KONTO LINES
049500*    ARRIVE IN (SEE CHANGE LOG 03/22/89).
049600     ADD 1 TO ACCT-TABLE-COUNT.
049700     MOVE ACCT-TABLE-COUNT TO WS-INSERT-TO.
049800     PERFORM 244-SHIFT-ACCT-ENTRY THRU 244-SHIFT-ACCT-ENTRY-EXIT
049900         UNTIL WS-INSERT-TO <= 1 OR
050000               AT-NUMBER-NUM(WS-INSERT-TO - 1) <= AT-NUMBER-NEW-NUM.
050100     MOVE AT-NUMBER-NEW TO AT-NUMBER(WS-INSERT-TO).
050200     MOVE AT-NAME-NEW   TO AT-NAME(WS-INSERT-TO).
050300     ADD 1 TO WS-ACCT-WRITTEN.
050400
050500 242-INSERT-ACCT-ENTRY-EXIT.
050600     EXIT.
050700
050800
050900*    SHIFTS ONE TABLE ENTRY UP ONE SLOT AND BACKS THE INSERT
051000*    POINTER DOWN BY ONE - CALLED REPEATEDLY BY 242 UNTIL THE
051100*    CORRECT SORTED SLOT FOR THE NEW ACCOUNT IS FOUND.
051200 244-SHIFT-ACCT-ENTRY.
051300
051400     MOVE AT-NUMBER(WS-INSERT-TO - 1) TO AT-NUMBER(WS-INSERT-TO).
051500     MOVE AT-NAME(WS-INSERT-TO - 1)   TO AT-NAME(WS-INSERT-TO).
051600     SUBTRACT 1 FROM WS-INSERT-TO.
051700
051800 244-SHIFT-ACCT-ENTRY-EXIT.
051900     EXIT.
052000
052100
052200*    #VER SERIES NUMBER DATE "TEXT" - CAPTURES THE VOUCHER
052300*    HEADER FIELDS SO EVERY TRANSACTION ROW UNDER THIS VOUCHER
052400*    (BETWEEN THE NEXT { AND }) CAN CARRY THEM.  TOKEN 4 IS THE
052500*    VOUCHER DATE, WHICH THIS SUITE DOES NOT NEED, SO THE JOIN
052600*    FOR THE VOUCHER TEXT STARTS AT TOKEN 5.
052700 250-PROCESS-VER.
052800
052900     MOVE WS-TOKEN-TABLE(2) TO WS-VER-SERIES.
053000     MOVE WS-TOKEN-TABLE(3) TO WS-VER-NUMBER.
053100     MOVE 5 TO WS-JOIN-START-IDX.
053200     PERFORM 296-JOIN-TOKENS THRU 296-JOIN-TOKENS-EXIT.
053300     MOVE WS-JOIN-RESULT TO WS-VER-TEXT.
053400     MOVE 'YES' TO WS-IN-VOUCHER-SW.
053500     ADD 1 TO WS-VOUCHERS-SEEN.
053600
053700 250-PROCESS-VER-EXIT.
053800     EXIT.
053900
054000
054100*    ONE TRANSACTION ROW - #TRANS ACCOUNT {} AMOUNT "TEXT" - THE
054200*    BRACES AROUND THE (UNUSED) OBJECT-LIST FIELD ARE STRIPPED
054300*    BEFORE TOKENIZING SO THEY DO NOT SHOW UP AS A TOKEN OF
054400*    THEIR OWN.  A SHORT ROW (FEWER THAN 3 TOKENS) IS REJECTED
054500*    RATHER THAN PROCESSED - SEE 262 AND REQ 4402.
054600 260-PROCESS-TRAN-ROW.
054700
054800     INSPECT WS-SIE-LINE REPLACING ALL '{' BY SPACE
054900                                   ALL '}' BY SPACE.
055000     PERFORM 280-SCAN-LINE-TOKENS THRU 280-SCAN-LINE-TOKENS-EXIT.
055100     IF WS-TOKEN-COUNT < 3
055200        PERFORM 262-BAD-TRAN-ROW THRU 262-BAD-TRAN-ROW-EXIT
055300     ELSE
055400        MOVE WS-TOKEN-TABLE(1) TO TR-DATE
055500        MOVE WS-TOKEN-TABLE(2) TO TR-ACCOUNT
055600        MOVE WS-TOKEN-TABLE(3) TO WS-AMOUNT-TOKEN
055700        PERFORM 290-CONVERT-AMOUNT THRU 290-CONVERT-AMOUNT-EXIT
055800        MOVE 4 TO WS-JOIN-START-IDX
055900        PERFORM 296-JOIN-TOKENS THRU 296-JOIN-TOKENS-EXIT
056000*        A TRANSACTION ROW WITH NO TEXT OF ITS OWN INHERITS THE
056100*        VOUCHER'S OWN TEXT RATHER THAN PRINTING BLANK ON THE
056200*        DOWNSTREAM REPORTS.
056300        IF WS-JOIN-RESULT = SPACES
056400           MOVE WS-VER-TEXT TO TR-DESC
056500        ELSE
056600           MOVE WS-JOIN-RESULT TO TR-DESC
056700        END-IF
056800        MOVE WS-VER-SERIES TO TR-VER-SERIES
056900        MOVE WS-VER-NUMBER TO TR-VER-NUMBER
057000        WRITE SIE-TRAN-RECORD
057100        ADD 1 TO WS-TRAN-WRITTEN
057200     END-IF.
057300
057400 260-PROCESS-TRAN-ROW-EXIT.
057500     EXIT.
057600
057700
057800*    COUNTS AND LOGS A TRANSACTION ROW THAT DID NOT CARRY ENOUGH
057900*    FIELDS TO BUILD A NORMALIZED RECORD FROM.  THE ROW IS
058000*    DROPPED, NOT ABENDED (REQ 4402) - A HANDFUL OF BAD ROWS
058100*    SHOULD NOT COST THE WHOLE OVERNIGHT RUN.
058200 262-BAD-TRAN-ROW.
058300
058400     ADD 1 TO WS-BAD-TRAN-CTR.
058500     MOVE '** ERROR **  TRANSACTION ROW HAS TOO FEW FIELDS'
058600         TO ERROR-MESSAGE-EL.
058700     DISPLAY ERROR-MESSAGE-EL.
058800
058900 262-BAD-TRAN-ROW-EXIT.
059000     EXIT.
059100
059200
059300******************************************************************
059400*  280-SCAN-LINE-TOKENS - SPLITS THE CURRENT WS-SIE-LINE INTO     *
059500*  UP TO 20 WHITESPACE-SEPARATED TOKENS, RESPECTING DOUBLE-QUOTE  *
059600*  DELIMITERS SO A QUOTED NAME WITH EMBEDDED SPACES SURVIVES AS   *
059700*  ONE TOKEN.  CALLED ONCE PER #TAG LINE (212) AND AGAIN FOR      *
059800*  EVERY TRANSACTION ROW (260) SINCE THE TWO USE THE SAME LINE    *
059900*  BUFFER BUT DIFFERENT TOKEN SETS.                               *
060000******************************************************************
060100 280-SCAN-LINE-TOKENS.
060200
060300     MOVE ZERO TO WS-TOKEN-COUNT WS-TOKEN-LEN.
060400     MOVE SPACES TO WS-CURRENT-TOKEN.
060500     MOVE 'NO ' TO WS-IN-QUOTES-SW.
060600     PERFORM 282-SCAN-ONE-CHAR THRU 282-SCAN-ONE-CHAR-EXIT
060700         VARYING WS-SCAN-POS FROM 1 BY 1
060800         UNTIL WS-SCAN-POS > 256.
060900*    THE LOOP ABOVE ENDS AT THE END OF THE LINE BUFFER BEFORE
061000*    THE LAST TOKEN HAS BEEN FLUSHED - THIS CALL FLUSHES IT.
061100     PERFORM 284-FLUSH-TOKEN THRU 284-FLUSH-TOKEN-EXIT.
061200
061300 280-SCAN-LINE-TOKENS-EXIT.
061400     EXIT.
061500
061600
061700*    EXAMINES ONE CHARACTER OF THE LINE - TOGGLES THE
061800*    IN-QUOTES SWITCH ON A QUOTE MARK, FLUSHES THE CURRENT
061900*    TOKEN ON AN UNQUOTED SPACE, AND OTHERWISE APPENDS THE
062000*    CHARACTER TO THE TOKEN BEING BUILT (UP TO THE 60-BYTE
062100*    TOKEN LIMIT).
062200 282-SCAN-ONE-CHAR.
062300
062400     MOVE WS-SIE-LINE(WS-SCAN-POS:1) TO WS-SCAN-CHAR.
062500     EVALUATE TRUE
062600        WHEN WS-SCAN-CHAR = '"'
062700           IF IN-QUOTES
062800              MOVE 'NO '  TO WS-IN-QUOTES-SW
062900           ELSE
063000              MOVE 'YES' TO WS-IN-QUOTES-SW
063100           END-IF
063200        WHEN WS-SCAN-CHAR = SPACE AND NOT IN-QUOTES
063300           PERFORM 284-FLUSH-TOKEN THRU 284-FLUSH-TOKEN-EXIT
063400        WHEN OTHER
063500           IF WS-TOKEN-LEN < 60
063600              ADD 1 TO WS-TOKEN-LEN
063700              MOVE WS-SCAN-CHAR TO
063800                       WS-CURRENT-TOKEN(WS-TOKEN-LEN:1)
063900           END-IF
064000     END-EVALUATE.
064100
064200 282-SCAN-ONE-CHAR-EXIT.
064300     EXIT.
064400
064500
064600*    MOVES THE TOKEN ACCUMULATED SO FAR INTO THE NEXT FREE SLOT
064700*    OF WS-TOKEN-TABLE (IF THERE IS ONE, AND IF THE TOKEN IS NOT
064800*    EMPTY) AND RESETS THE ACCUMULATOR FOR THE NEXT TOKEN.
064900 284-FLUSH-TOKEN.
065000
065100     IF WS-TOKEN-LEN > 0
065200        IF WS-TOKEN-COUNT < 20
065300           ADD 1 TO WS-TOKEN-COUNT
065400           MOVE WS-CURRENT-TOKEN TO WS-TOKEN-TABLE(WS-TOKEN-COUNT)
065500           MOVE WS-TOKEN-LEN     TO
065600                    WS-TOKEN-LEN-TABLE(WS-TOKEN-COUNT)
065700        END-IF
065800        MOVE SPACES TO WS-CURRENT-TOKEN
065900        MOVE ZERO   TO WS-TOKEN-LEN
066000     END-IF.
066100
066200 284-FLUSH-TOKEN-EXIT.
066300     EXIT.
066400
066500
066600******************************************************************
066700*  290-CONVERT-AMOUNT - TURNS THE TEXT AMOUNT TOKEN INTO A SIGNED *
066800*  TWO-DECIMAL NUMERIC (TR-AMOUNT) BY SCANNING IT DIGIT BY DIGIT  *
066900*  INTO A SCALED INTEGER OF CENTS, THEN DIVIDING BACK DOWN.       *
067000*  ACCEPTS EITHER '.' OR ',' AS THE DECIMAL SEPARATOR (REQ 2204). *
067100******************************************************************
067200 290-CONVERT-AMOUNT.
067300
067400     MOVE ZERO  TO WS-AMOUNT-CENTS WS-DECIMAL-DIGITS.
067500     MOVE 'NO ' TO WS-AMOUNT-NEG-SW WS-DECIMAL-SEEN-SW.
067600     PERFORM 292-SCAN-AMOUNT-CHAR THRU 292-SCAN-AMOUNT-CHAR-EXIT
067700         VARYING WS-AMOUNT-POS FROM 1 BY 1
067800         UNTIL WS-AMOUNT-POS > 20.
067900*    THE SCAN LEAVES THE VALUE SCALED BY HOWEVER MANY DECIMAL
068000*    DIGITS WERE ACTUALLY SEEN - THIS BLOCK NORMALIZES IT TO
068100*    EXACTLY TWO DECIMAL PLACES (WHOLE CENTS) BEFORE THE FINAL
068200*    DIVIDE, WHETHER THE TOKEN HAD ZERO, ONE, TWO OR MORE
068300*    DIGITS AFTER ITS DECIMAL POINT.
068400     IF WS-DECIMAL-DIGITS = 0
068500        COMPUTE WS-AMOUNT-CENTS = WS-AMOUNT-CENTS * 100
068600     ELSE
068700        IF WS-DECIMAL-DIGITS = 1
068800           COMPUTE WS-AMOUNT-CENTS = WS-AMOUNT-CENTS * 10
068900        ELSE
069000           PERFORM 294-TRIM-EXCESS-DECIMAL THRU
069100                                    294-TRIM-EXCESS-DECIMAL-EXIT
069200               UNTIL WS-DECIMAL-DIGITS = 2
069300        END-IF
069400     END-IF.
069500     IF AMOUNT-NEGATIVE
069600        COMPUTE WS-AMOUNT-CENTS = WS-AMOUNT-CENTS * -1
069700     END-IF.
069800     COMPUTE TR-AMOUNT = WS-AMOUNT-CENTS / 100.
069900
070000 290-CONVERT-AMOUNT-EXIT.
070100     EXIT.
070200
070300
070400*    EXAMINES ONE CHARACTER OF THE AMOUNT TOKEN - A LEADING '-'
070500*    SETS THE NEGATIVE SWITCH, A '.' OR ',' SETS THE
070600*    DECIMAL-SEEN SWITCH (REQ 2204), A DIGIT IS FOLDED INTO THE
070700*    RUNNING CENTS TOTAL AND COUNTED IF IT FALLS AFTER THE
070800*    DECIMAL POINT, AND ANYTHING ELSE (INCLUDING THE TRAILING
070900*    SPACE PAD OF A SHORT TOKEN) IS IGNORED.
071000 292-SCAN-AMOUNT-CHAR.
071100
071200     MOVE WS-AMOUNT-TOKEN(WS-AMOUNT-POS:1) TO WS-DIGIT-CHAR.
071300     EVALUATE TRUE
071400        WHEN WS-DIGIT-CHAR = '-'
071500           MOVE 'YES' TO WS-AMOUNT-NEG-SW
071600        WHEN WS-DIGIT-CHAR = ',' OR WS-DIGIT-CHAR = '.'
071700           MOVE 'YES' TO WS-DECIMAL-SEEN-SW
071800        WHEN WS-DIGIT-CHAR IS NUMERIC
071900           COMPUTE WS-AMOUNT-CENTS =
072000                   WS-AMOUNT-CENTS * 10 + WS-DIGIT-VALUE
072100           IF DECIMAL-SEEN
072200              ADD 1 TO WS-DECIMAL-DIGITS
072300           END-IF
072400        WHEN OTHER
072500           CONTINUE
072600     END-EVALUATE.
072700
072800 292-SCAN-AMOUNT-CHAR-EXIT.
072900     EXIT.
073000
073100
073200*    DIVIDES THE RUNNING CENTS TOTAL BY 10 AND DROPS ONE DECIMAL
073300*    DIGIT OFF THE COUNT - CALLED REPEATEDLY BY 290 UNTIL AN
073400*    OVER-LONG AMOUNT TOKEN (MORE THAN TWO DECIMAL DIGITS) HAS
073500*    BEEN TRIMMED BACK TO EXACTLY TWO.
073600 294-TRIM-EXCESS-DECIMAL.
073700
073800     COMPUTE WS-AMOUNT-CENTS = WS-AMOUNT-CENTS / 10.
073900     SUBTRACT 1 FROM WS-DECIMAL-DIGITS.
074000
074100 294-TRIM-EXCESS-DECIMAL-EXIT.
074200     EXIT.
074300
074400
074500*    RE-ASSEMBLES TOKENS WS-JOIN-START-IDX THROUGH THE LAST
074600*    TOKEN ON THE LINE BACK INTO ONE SPACE-SEPARATED FIELD - THE
074700*    REVERSE OF THE SPLIT DONE BY 280, NEEDED BECAUSE A QUOTED
074800*    NAME OR TEXT FIELD MAY HAVE BEEN BROKEN INTO SEVERAL TOKENS
074900*    BY EMBEDDED SPACES INSIDE THE QUOTES.
075000 296-JOIN-TOKENS.
075100
075200     MOVE SPACES TO WS-JOIN-RESULT.
075300     MOVE ZERO   TO WS-JOIN-LEN.
075400     PERFORM 297-APPEND-ONE-TOKEN THRU 297-APPEND-ONE-TOKEN-EXIT
075500         VARYING WS-JOIN-IDX FROM WS-JOIN-START-IDX BY 1
075600         UNTIL WS-JOIN-IDX > WS-TOKEN-COUNT.
075700
075800 296-JOIN-TOKENS-EXIT.
075900     EXIT.
076000
076100
076200*    APPENDS ONE TOKEN TO THE JOIN RESULT, INSERTING A SINGLE
076300*    SEPARATING SPACE BEFORE IT WHEN THE RESULT IS ALREADY NON-
076400*    EMPTY, AND ONLY IF THE APPEND WOULD NOT OVERRUN THE 60-BYTE
076500*    RESULT FIELD.
076600 297-APPEND-ONE-TOKEN.
076700
076800     IF WS-JOIN-LEN > 0 AND WS-JOIN-LEN < 60
076900        ADD 1 TO WS-JOIN-LEN
077000        MOVE SPACE TO WS-JOIN-RESULT(WS-JOIN-LEN:1)
077100     END-IF.
077200     IF WS-TOKEN-LEN-TABLE(WS-JOIN-IDX) > 0 AND
077300        WS-JOIN-LEN + WS-TOKEN-LEN-TABLE(WS-JOIN-IDX) <= 60
077400        MOVE WS-TOKEN-TABLE(WS-JOIN-IDX)
077500                 (1:WS-TOKEN-LEN-TABLE(WS-JOIN-IDX))
077600             TO WS-JOIN-RESULT
077700                 (WS-JOIN-LEN + 1:WS-TOKEN-LEN-TABLE(WS-JOIN-IDX))
077800        ADD WS-TOKEN-LEN-TABLE(WS-JOIN-IDX) TO WS-JOIN-LEN
077900     END-IF.
078000
078100 297-APPEND-ONE-TOKEN-EXIT.
078200     EXIT.
078300
078400
078500*    WRITES THE COMPLETED IN-STORAGE CHART OF ACCOUNTS OUT TO
078600*    ACCT-OUTPUT-FILE, ONE RECORD PER TABLE ENTRY, IN THE
078700*    ASCENDING ACCOUNT-NUMBER ORDER 242/244 BUILT IT IN.
078800 900-FLUSH-ACCT-TABLE.
078900
079000     PERFORM 902-WRITE-ONE-ACCT THRU 902-WRITE-ONE-ACCT-EXIT
079100         VARYING AT-INDEX FROM 1 BY 1
079200         UNTIL AT-INDEX > ACCT-TABLE-COUNT.
079300
079400 900-FLUSH-ACCT-TABLE-EXIT.
079500     EXIT.
079600
079700
079800*    MOVES ONE TABLE ENTRY INTO THE OUTPUT RECORD AND WRITES IT.
079900 902-WRITE-ONE-ACCT.
080000
080100     MOVE SPACES              TO SIE-ACCT-RECORD.
080200     MOVE AT-NUMBER(AT-INDEX) TO AC-NUMBER.
080300     MOVE AT-NAME(AT-INDEX)   TO AC-NAME.
080400     WRITE SIE-ACCT-RECORD.
080500
080600 902-WRITE-ONE-ACCT-EXIT.
080700     EXIT.
080800
080900
081000******************************************************************
081100*  990-DISPLAY-PROG-DIAG - SYSOUT RUN DIAGNOSTICS.  ONE LABELLED  *
081200*  COUNTER LINE PER STAGE OF THE SPLIT SO A DISCREPANCY BETWEEN   *
081300*  LINES READ AND ROWS WRITTEN IS VISIBLE WITHOUT A DUMP.         *
081400******************************************************************
081500 990-DISPLAY-PROG-DIAG.
081600
081700     DISPLAY '****     SIEPARS RUNNING     ****'.
081800     MOVE 'SIE LINES READ                                ' TO
081900          DISP-MESSAGE.
082000     MOVE WS-LINES-READ TO DISP-VALUE.
082100     DISPLAY DISPLAY-LINE.
082200     MOVE 'SIE LINES SKIPPED (BLANK)                    ' TO
082300          DISP-MESSAGE.
082400     MOVE WS-LINES-SKIPPED TO DISP-VALUE.
082500     DISPLAY DISPLAY-LINE.
082600     MOVE 'VOUCHERS SEEN                                 ' TO
082700          DISP-MESSAGE.
082800     MOVE WS-VOUCHERS-SEEN TO DISP-VALUE.
082900     DISPLAY DISPLAY-LINE.
083000     MOVE 'TRANSACTIONS WRITTEN                          ' TO
083100          DISP-MESSAGE.
083200     MOVE WS-TRAN-WRITTEN TO DISP-VALUE.
083300     DISPLAY DISPLAY-LINE.
083400     MOVE 'TRANSACTION ROWS REJECTED                     ' TO
083500          DISP-MESSAGE.
083600     MOVE WS-BAD-TRAN-CTR TO DISP-VALUE.
083700     DISPLAY DISPLAY-LINE.
083800     MOVE 'ACCOUNTS WRITTEN                              ' TO
083900          DISP-MESSAGE.
084000     MOVE WS-ACCT-WRITTEN TO DISP-VALUE.
084100     DISPLAY DISPLAY-LINE.
084200     DISPLAY '****     SIEPARS EOJ         ****'.
084300
084400 990-DISPLAY-PROG-DIAG-EXIT.
084500     EXIT.
