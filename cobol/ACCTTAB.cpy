000100******************************************************************
000200*  ACCTTAB  -  IN-STORAGE CHART-OF-ACCOUNTS SEARCH TABLE         *
000300*                                                                *
000400*  LOADED ONCE FROM THE SIEACCT FILE (WHICH SIEPARS WRITES IN    *
000500*  ASCENDING ACCOUNT NUMBER ORDER) AND RESOLVED BY SEARCH ALL -  *
000600*  A BINARY LOOKUP - WHEREVER A PROGRAM NEEDS AN ACCOUNT NAME.   *
000700*  WHEN NO ROW MATCHES, THE CALLING PARAGRAPH SUPPLIES THE       *
000800*  'OKANT KONTO' FALLBACK - THIS TABLE DOES NOT.                 *
000900*                                                                *
001000*  CL*01  2011-03-14  RJH  ORIGINAL TABLE FOR SIE EXPORT PROJ.   *
001100*  CL*05  2013-08-02  RJH  RAISED OCCURS FROM 300 TO 600 - THE   *
001200*                          KOMMUN CHART OF ACCOUNTS RAN OUT OF   *
001300*                          ROOM (REQ 5518).                     *
001400******************************************************************
001500 01  ACCT-TABLE.
001600     05  ACCT-TABLE-COUNT            PIC S9(04) COMP VALUE ZERO.
001700     05  ACCT-ENTRY OCCURS 600 TIMES
001800                    ASCENDING KEY IS AT-NUMBER
001900                    INDEXED BY AT-INDEX.
002000         10  AT-NUMBER               PIC X(04).
002100         10  AT-NUMBER-NUM REDEFINES AT-NUMBER
002200                                     PIC 9(04).
002300         10  AT-NAME                 PIC X(40).
002305     05  FILLER                       PIC X(01) VALUE SPACE.
