000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SUMSTAT.
000300 AUTHOR.        R J HALVORSEN.
000400 INSTALLATION.  SYSTEMS GROUP - GENERAL ACCOUNTING.
000500 DATE-WRITTEN.  05-11-89.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*  PROGRAM USED TO CREATE THE OVERALL SUMMARY REPORT: SUMSTAT    *
001100*  READS THE NORMALIZED TRANSACTION FILE AND THE CHART-OF-       *
001200*  ACCOUNTS FILE BUILT BY SIEPARS AND PRINTS FOUR LABELLED       *
001300*  FIGURES - THE TRANSACTION COUNT, THE ACCOUNT COUNT, THE       *
001400*  TOTAL DEBIT (SUM OF POSITIVE AMOUNTS) AND THE TOTAL CREDIT    *
001500*  (ABSOLUTE SUM OF NEGATIVE AMOUNTS).  THIS IS A STRAIGHT       *
001600*  SEQUENTIAL PASS - NO SORT IS NEEDED.  ALL ERROR CONDITIONS    *
001700*  ARE DISPLAYED TO SYSOUT.                                      *
001800******************************************************************
001900*  CHANGE LOG                                                    *
002000******************************************************************
002100*  DATE-WRITTEN   RJH   ORIGINAL PROGRAM, COUNTER LAYOUT TAKEN    *
002200*                 FROM THE OLD MONTHLY INVOICE DIAGNOSTIC         *
002300*                 DISPLAY BLOCK.                                  *
002400*  06/06/92  RJH  TOTAL CREDIT NOW PRINTED AS AN ABSOLUTE VALUE - *
002500*                 TREASURY WAS MISREADING THE MINUS SIGN AS A     *
002600*                 SUBTRACTION ERROR (REQ 2810).                   *
002700*  CL*99  1998-12-28  DGK  Y2K REVIEW - NO DATE ARITHMETIC IN     *
002800*                 THIS PROGRAM.  SIGNED OFF PER MEMO 98-Y2K-014.  *
002900*  2004-02-09  PL   REPORT NOW LINE SEQUENTIAL FOR THE WEB        *
003000*                 REPORTING PICKUP JOB (REQ 5011).                *
003100*  2011-03-14  RJH  REBUILT AGAINST THE NEW SIE EXPORT FEED -     *
003200*                 THE FIGURES NOW REFLECT THE SIE FILE'S #VER/    *
003300*                 #TRANS ROWS AND #KONTO CHART RATHER THAN THE    *
003400*                 OLD LEDGER EXTRACT (REQ 6120).                  *
003500******************************************************************
003600
003700 ENVIRONMENT DIVISION.
003800
003900 CONFIGURATION SECTION.
004000*    THIS SHOP RUNS THE BATCH SUITE ON THE 390 - NO SPECIAL-NAMES
004100*    PARAGRAPH IS CODED BECAUSE THIS PROGRAM DOES NOT ADDRESS A
004200*    PRINTER CHANNEL OR A UPSI SWITCH.
004300 SOURCE-COMPUTER.   IBM-390.
004400 OBJECT-COMPUTER.   IBM-390.
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800*    TRAN-INPUT-FILE  - NORMALIZED TRANSACTIONS WRITTEN BY SIEPARS.
004900*    ACCT-INPUT-FILE  - CHART OF ACCOUNTS, ALSO WRITTEN BY SIEPARS.
005000*    SUMSTAT-OUTPUT-RPT - THE FOUR-LINE SUMMARY REPORT ITSELF.
005100     SELECT TRAN-INPUT-FILE  ASSIGN TO UT-S-TRANIN.
005200     SELECT ACCT-INPUT-FILE  ASSIGN TO UT-S-ACCTIN.
005300     SELECT SUMSTAT-OUTPUT-RPT ASSIGN TO UT-S-SUMRPT
005400         ORGANIZATION IS LINE SEQUENTIAL.
005500
005600
005700 DATA DIVISION.
005800
005900 FILE SECTION.
006000
006100******************************************************************
006200*  TRAN-INPUT-FILE - ONE 80-BYTE RECORD PER SIE #TRANS ROW.       *
006300*  LAYOUT IS SHARED WITH SIEPARS/RATIOCLC/MONSUM/FLOWAGG VIA THE  *
006400*  SIETRAN COPYBOOK SO A FIELD-WIDTH CHANGE ONLY HAS TO BE MADE   *
006500*  ONCE.                                                         *
006600******************************************************************
006700 FD  TRAN-INPUT-FILE
006800     RECORDING MODE IS F
006900     LABEL RECORDS ARE STANDARD
007000     RECORD CONTAINS 80 CHARACTERS
007100     BLOCK CONTAINS 0 RECORDS
007200     DATA RECORD IS SIE-TRAN-RECORD.
007300     COPY SIETRAN.
007400
007500******************************************************************
007600*  ACCT-INPUT-FILE - ONE 44-BYTE RECORD PER CHART-OF-ACCOUNTS     *
007700*  ENTRY (SIE #KONTO ROW), ASCENDING BY ACCOUNT NUMBER.  ONLY THE *
007800*  RECORD COUNT MATTERS TO THIS PROGRAM - THE NAME FIELD IS NOT   *
007900*  PRINTED ANYWHERE IN THE SUMMARY REPORT.                       *
008000******************************************************************
008100 FD  ACCT-INPUT-FILE
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 44 CHARACTERS
008500     BLOCK CONTAINS 0 RECORDS
008600     DATA RECORD IS SIE-ACCT-RECORD.
008700     COPY SIEACCT.
008800
008900 FD  SUMSTAT-OUTPUT-RPT
009000     LABEL RECORDS ARE STANDARD
009100     DATA RECORD IS SS-OUTPUT-REP-LINE.
009200
009300*    ONE 80-BYTE PRINT LINE, LINE SEQUENTIAL FOR THE WEB PICKUP
009400*    JOB (REQ 5011) - NO CARRIAGE CONTROL BYTE IS CARRIED HERE.
009500 01  SS-OUTPUT-REP-LINE               PIC X(80).
009600
009700 WORKING-STORAGE SECTION.
009800*    SCRATCH ABSOLUTE-VALUE WORK ITEM FOR THE CREDIT-TOTAL
009900*    DISPLAY BELOW (REQ 2810) - HOLDS NO CARRIED-FORWARD
010000*    BALANCE OF ITS OWN, SO IT SITS AT THE 77 LEVEL RATHER
010100*    THAN INSIDE A GROUP.
010200 77  WS-ABS-CREDIT                    PIC S9(13)V99  VALUE ZERO.
010300
010400*    END-OF-FILE SWITCHES FOR THE TWO INPUT STREAMS.  EACH CARRIES
010500*    ITS OWN 88-LEVEL CONDITION-NAME SO THE PERFORM ... UNTIL TESTS
010600*    READ LIKE ENGLISH RATHER THAN A RAW VALUE COMPARE.
010700 01  PROGRAM-INDICATOR-SWITCHES.
010710*        SET 'YES' BY 210-READ-TRAN-FILE WHEN THE TRANSACTION
010720*        FILE READ HITS END OF FILE.
010800     05  WS-EOF-TRAN-SW               PIC X(3)  VALUE 'NO '.
010900         88  EOF-TRAN-INPUT                      VALUE 'YES'.
010910*        SET 'YES' BY 310-READ-ACCT-FILE WHEN THE ACCOUNT
010920*        FILE READ HITS END OF FILE.
011000     05  WS-EOF-ACCT-SW               PIC X(3)  VALUE 'NO '.
011100         88  EOF-ACCT-INPUT                      VALUE 'YES'.
011150*        PAD TO A ROUND GROUP LENGTH.
011200     05  FILLER                       PIC X(01) VALUE SPACE.
011300
011400*    RUNNING TOTALS ACCUMULATED OVER THE TWO SEQUENTIAL PASSES.
011500*    COUNTERS ARE COMP FOR SPEED; THE DEBIT/CREDIT TOTALS ARE
011600*    KEPT ZONED BECAUSE THIS SHOP DOES NOT PACK MONEY FIELDS.
011700 01  WS-ACCUMULATORS.
011710*        NUMBER OF TRANSACTION ROWS READ - BUMPED IN 210.
011800     05  WS-TRAN-CTR                  PIC 9(7)  COMP VALUE ZERO.
011810*        NUMBER OF ACCOUNT ROWS READ - BUMPED IN 310.
011900     05  WS-ACCT-CTR                  PIC 9(5)  COMP VALUE ZERO.
011910*        SUM OF ALL POSITIVE (DEBIT-SIDE) AMOUNTS.
012000     05  WS-TOTAL-DEBIT               PIC S9(13)V99  VALUE ZERO.
012100*        SUM OF ALL NEGATIVE (CREDIT-SIDE) AMOUNTS - STAYS
012200*        NEGATIVE HERE; IT IS FLIPPED TO A POSITIVE DISPLAY
012300*        VALUE ONLY WHEN THE REPORT LINE IS BUILT (REQ 2810).
012400     05  WS-TOTAL-CREDIT              PIC S9(13)V99  VALUE ZERO.
012500*    RAW OVERPUNCH VIEW - LETS THE 06/06/92 FIX BE PROVED OUT ON
012600*    A DUMP WITHOUT UNLOADING THE FIELD SEPARATELY (REQ 2810).
012700     05  WS-TOTAL-CREDIT-X REDEFINES WS-TOTAL-CREDIT
012800                                      PIC X(15).
012900     05  FILLER                       PIC X(01) VALUE SPACE.
013000
013100*    LAST TRANSACTION SEEN - CARRIED FOR FUTURE DIAGNOSTIC USE
013200*    (SEE THE 550 PARAGRAPH); NOT PRINTED ON THE REPORT ITSELF.
013300 01  WS-LAST-TRAN-SEEN.
013310*        ACCOUNT NUMBER OF THE MOST RECENTLY READ TRANSACTION.
013400     05  WS-CURRENT-ACCOUNT           PIC X(04) VALUE SPACES.
013410*        NUMERIC VIEW OF THE SAME FIELD - NOT CURRENTLY REFERENCED
013420*        BUT KEPT FOR SYMMETRY WITH THE DATE REDEFINITION BELOW.
013500     05  WS-CURRENT-ACCOUNT-NUM REDEFINES WS-CURRENT-ACCOUNT
013600                                      PIC 9(04).
013610*        SIE #TRANS TRANSACTION DATE OF THE MOST RECENTLY READ ROW.
013700     05  WS-CURRENT-TRAN-DATE         PIC X(08) VALUE SPACES.
013710*        NUMERIC VIEW, YYYYMMDD, FOR FUTURE DATE-RANGE DIAGNOSTICS.
013800     05  WS-CURRENT-TRAN-DATE-NUM REDEFINES WS-CURRENT-TRAN-DATE
013900                                      PIC 9(08).
014000     05  FILLER                       PIC X(01) VALUE SPACE.
014100
014200*    REPORT LINE LAYOUTS - ONE GROUP PER LINE TYPE, EACH PADDED
014300*    TO THE FULL 80-BYTE PRINT WIDTH WITH FILLER.
014400 01  SL-HEADING-1.
014410*        LEFT MARGIN COLUMN.
014500     05  FILLER            PIC X(01)  VALUE SPACES.
014510*        REPORT TITLE, LEFT-JUSTIFIED IN A 30-BYTE FIELD.
014600     05  FILLER            PIC X(30)  VALUE
014700                  'SIE OVERALL SUMMARY REPORT    '.
014750*        REMAINDER OF THE 80-BYTE LINE.
014800     05  FILLER            PIC X(49)  VALUE SPACES.
014900
015000 01  SL-BLANK-LINE                     PIC X(80) VALUE SPACES.
015100
015200*    ONE COUNT LINE FORMAT SERVES BOTH THE TRANSACTION-COUNT AND
015300*    ACCOUNT-COUNT ROWS - ONLY THE LABEL AND VALUE CHANGE.
015400 01  SL-COUNT-LINE.
015410*        LEFT MARGIN COLUMN.
015500     05  FILLER            PIC X(01)  VALUE SPACES.
015510*        MOVED IN FROM 900-WRITE-SUMMARY-REPORT AT PRINT TIME.
015600     05  SL-COUNT-LABEL    PIC X(24).
015610*        ZERO-SUPPRESSED, COMMA-EDITED COUNT.
015700     05  SL-COUNT-VALUE    PIC ZZ,ZZZ,ZZ9.
015750*        REMAINDER OF THE 80-BYTE LINE.
015800     05  FILLER            PIC X(46)  VALUE SPACES.
015900
016000*    ONE AMOUNT LINE FORMAT SERVES BOTH THE DEBIT AND CREDIT
016100*    ROWS - THE TRAILING MINUS EDIT IS UNUSED SINCE BOTH VALUES
016200*    ARE MOVED IN AS POSITIVE AMOUNTS (REQ 2810).
016300 01  SL-AMOUNT-LINE.
016310*        LEFT MARGIN COLUMN.
016400     05  FILLER            PIC X(01)  VALUE SPACES.
016410*        MOVED IN FROM 900-WRITE-SUMMARY-REPORT AT PRINT TIME.
016500     05  SL-AMOUNT-LABEL   PIC X(24).
016510*        COMMA-EDITED, TWO-DECIMAL AMOUNT WITH A TRAILING SIGN.
016600     05  SL-AMOUNT-VALUE   PIC Z,ZZZ,ZZZ,ZZ9.99-.
016650*        REMAINDER OF THE 80-BYTE LINE.
016700     05  FILLER            PIC X(38)  VALUE SPACES.
016800
016900*    SYSOUT DIAGNOSTIC LINE - LABEL PLUS A ZERO-SUPPRESSED
017000*    COUNTER, BUILT AND DISPLAYED ONE FIELD AT A TIME IN 550.
017100 01  DISPLAY-LINE.
017110*        FIXED DIAGNOSTIC CAPTION TEXT.
017200     05  DISP-MESSAGE      PIC X(45).
017210*        SEPARATOR COLUMN.
017300     05  FILLER                       PIC X(01) VALUE SPACE.
017350*        ZERO-SUPPRESSED COUNTER VALUE.
017400     05  DISP-VALUE        PIC ZZZ9.
017500
017600 PROCEDURE DIVISION.
017700
017800******************************************************************
017900*  000-MAINLINE - OPENS BOTH INPUT FILES AND THE REPORT, RUNS THE *
018000*  TRANSACTION PASS, THEN THE ACCOUNT PASS, WRITES THE REPORT,    *
018100*  DISPLAYS THE RUN DIAGNOSTICS AND CLOSES DOWN.                  *
018200******************************************************************
018300 000-MAINLINE SECTION.
018400
018410*    BOTH INPUT FILES ARE OPENED TOGETHER SINCE NEITHER PASS
018420*    DEPENDS ON THE OTHER HAVING RUN FIRST.
018500     OPEN INPUT  TRAN-INPUT-FILE
018600                 ACCT-INPUT-FILE
018700          OUTPUT SUMSTAT-OUTPUT-RPT.
018710*    FIRST PASS - ACCUMULATE THE TRANSACTION FIGURES.
018800     PERFORM 200-ACCUM-TRANSACTIONS THRU
018900                                    200-ACCUM-TRANSACTIONS-EXIT.
018910*    SECOND PASS - COUNT THE CHART OF ACCOUNTS.
019000     PERFORM 300-COUNT-ACCOUNTS THRU 300-COUNT-ACCOUNTS-EXIT.
019010*    BOTH PASSES ARE DONE - PRINT THE REPORT, DISPLAY THE
019020*    SYSOUT DIAGNOSTICS, THEN CLOSE DOWN CLEAN.
019100     PERFORM 900-WRITE-SUMMARY-REPORT THRU
019200                                    900-WRITE-SUMMARY-REPORT-EXIT.
019300     PERFORM 550-DISPLAY-PROG-DIAG THRU 550-DISPLAY-PROG-DIAG-EXIT.
019400     CLOSE TRAN-INPUT-FILE
019500           ACCT-INPUT-FILE
019600           SUMSTAT-OUTPUT-RPT.
019700     MOVE ZERO TO RETURN-CODE.
019800     GOBACK.
019900
020000
020100******************************************************************
020200*  200-ACCUM-TRANSACTIONS - DRIVES THE FIRST SEQUENTIAL PASS,     *
020300*  ONE READ PER TRANSACTION, UNTIL END OF FILE.                   *
020400******************************************************************
020500 200-ACCUM-TRANSACTIONS.
020600
020610*    RESET THE SWITCH, THEN PRIME THE READ-AHEAD BEFORE THE
020620*    LOOP BEGINS (SEE THE 210 PARAGRAPH BELOW).
020700     MOVE 'NO ' TO WS-EOF-TRAN-SW.
020800     PERFORM 210-READ-TRAN-FILE THRU 210-READ-TRAN-FILE-EXIT.
020900     PERFORM 220-PRSS-ONE-TRAN THRU 220-PRSS-ONE-TRAN-EXIT
021000         UNTIL EOF-TRAN-INPUT.
021100
021200 200-ACCUM-TRANSACTIONS-EXIT.
021300     EXIT.
021400
021500
021600*    STANDARD READ-AHEAD PATTERN - THE FIRST READ HAPPENS BEFORE
021700*    THE PERFORM ... UNTIL LOOP SO THE EOF TEST IS VALID ON ENTRY.
021800 210-READ-TRAN-FILE.
021900
021910*    ON END OF FILE, SET THE SWITCH AND SKIP THE COUNTER BUMP -
021920*    THE LAST READ THAT HIT END OF FILE DID NOT DELIVER A RECORD.
022000     READ TRAN-INPUT-FILE
022100         AT END MOVE 'YES' TO WS-EOF-TRAN-SW
022200                GO TO 210-READ-TRAN-FILE-EXIT.
022300     ADD 1 TO WS-TRAN-CTR.
022400
022500 210-READ-TRAN-FILE-EXIT.
022600     EXIT.
022700
022800
022900*    SPLITS EACH TRANSACTION INTO THE DEBIT OR CREDIT BUCKET BY
023000*    SIGN.  A ZERO-AMOUNT ROW FALLS THROUGH BOTH TESTS AND ADDS
023100*    TO NEITHER TOTAL, WHICH MATCHES THE OLD LEDGER EXTRACT'S
023200*    BEHAVIOUR.
023300 220-PRSS-ONE-TRAN.
023310*    REMEMBER THIS ROW'S ACCOUNT/DATE FOR THE DIAGNOSTIC DISPLAY.
023400     MOVE TR-ACCOUNT TO WS-CURRENT-ACCOUNT.
023500     MOVE TR-DATE    TO WS-CURRENT-TRAN-DATE.
023510*    POSITIVE AMOUNTS ARE DEBITS, NEGATIVE ARE CREDITS; ZERO
023520*    FALLS THROUGH UNCOUNTED.
023600     IF TR-AMOUNT > 0
023700        ADD TR-AMOUNT TO WS-TOTAL-DEBIT
023800     ELSE
023900        IF TR-AMOUNT < 0
024000           ADD TR-AMOUNT TO WS-TOTAL-CREDIT
024100        END-IF
024200     END-IF.
024250*    READ THE NEXT ROW FOR THE NEXT LOOP TEST.
024300     PERFORM 210-READ-TRAN-FILE THRU 210-READ-TRAN-FILE-EXIT.
024400
024500 220-PRSS-ONE-TRAN-EXIT.
024600     EXIT.
024700
024800
024900******************************************************************
025000*  300-COUNT-ACCOUNTS - SECOND SEQUENTIAL PASS; ONLY THE RECORD   *
025100*  COUNT IS NEEDED SO EACH ACCOUNT ROW JUST INCREMENTS THE        *
025200*  COUNTER AND MOVES ON.                                          *
025300******************************************************************
025400 300-COUNT-ACCOUNTS.
025500
025510*    SAME READ-AHEAD SHAPE AS THE TRANSACTION PASS ABOVE.
025600     MOVE 'NO ' TO WS-EOF-ACCT-SW.
025700     PERFORM 310-READ-ACCT-FILE THRU 310-READ-ACCT-FILE-EXIT.
025800     PERFORM 320-PRSS-ONE-ACCT THRU 320-PRSS-ONE-ACCT-EXIT
025900         UNTIL EOF-ACCT-INPUT.
026000
026100 300-COUNT-ACCOUNTS-EXIT.
026200     EXIT.
026300
026400
026500 310-READ-ACCT-FILE.
026600
026610*    NO ERROR HANDLING BEYOND END-OF-FILE - THE ACCOUNTS FILE IS
026620*    A CONTROLLED WORK FILE WRITTEN MOMENTS EARLIER BY SIEPARS.
026700     READ ACCT-INPUT-FILE
026800         AT END MOVE 'YES' TO WS-EOF-ACCT-SW
026900                GO TO 310-READ-ACCT-FILE-EXIT.
027000     ADD 1 TO WS-ACCT-CTR.
027100
027200 310-READ-ACCT-FILE-EXIT.
027300     EXIT.
027400
027500
027600*    NO PER-ACCOUNT PROCESSING IS NEEDED BEYOND THE COUNT ITSELF,
027700*    SO THIS PARAGRAPH ONLY DRIVES THE NEXT READ.
027800 320-PRSS-ONE-ACCT.
027900
028000     PERFORM 310-READ-ACCT-FILE THRU 310-READ-ACCT-FILE-EXIT.
028100
028200 320-PRSS-ONE-ACCT-EXIT.
028300     EXIT.
028400
028500
028600******************************************************************
028700*  550-DISPLAY-PROG-DIAG - SYSOUT RUN DIAGNOSTICS.  ONE LABELLED  *
028800*  COUNTER LINE PER FIGURE, IN THE SAME STYLE AS THE OLD MONTHLY  *
028900*  INVOICE DIAGNOSTIC BLOCK THIS PROGRAM WAS ORIGINALLY BUILT     *
029000*  FROM.                                                          *
029100******************************************************************
029200 550-DISPLAY-PROG-DIAG.
029300
029310*    RUN BANNER - MAKES THE JOB EASY TO SPOT IN THE SYSOUT LISTING.
029400     DISPLAY '****     SUMSTAT RUNNING     ****'.
029410*    LABEL/VALUE PAIR FOR THE TRANSACTION READ COUNT.
029500     MOVE 'TRANSACTION RECORDS READ                     ' TO
029600          DISP-MESSAGE.
029700     MOVE WS-TRAN-CTR TO DISP-VALUE.
029800     DISPLAY DISPLAY-LINE.
029810*    LABEL/VALUE PAIR FOR THE ACCOUNT READ COUNT.
029900     MOVE 'ACCOUNT RECORDS READ                         ' TO
030000          DISP-MESSAGE.
030100     MOVE WS-ACCT-CTR TO DISP-VALUE.
030200     DISPLAY DISPLAY-LINE.
030300     DISPLAY '****     SUMSTAT EOJ         ****'.
030400
030500 550-DISPLAY-PROG-DIAG-EXIT.
030600     EXIT.
030700
030800
030900******************************************************************
031000*  900-WRITE-SUMMARY-REPORT - BUILDS AND WRITES THE FOUR-LINE     *
031100*  REPORT.  THE CREDIT TOTAL IS FLIPPED TO ITS ABSOLUTE VALUE     *
031200*  BEFORE IT IS EDITED SO TREASURY SEES A PLAIN POSITIVE FIGURE   *
031300*  RATHER THAN A LEADING MINUS SIGN (REQ 2810).                   *
031400******************************************************************
031500 900-WRITE-SUMMARY-REPORT.
031600
031610*    FLIP THE CREDIT TOTAL POSITIVE BEFORE IT GOES ANYWHERE NEAR
031620*    AN EDITED FIELD - THIS IS THE 06/06/92 FIX (REQ 2810).
031700     IF WS-TOTAL-CREDIT < 0
031800        COMPUTE WS-ABS-CREDIT = WS-TOTAL-CREDIT * -1
031900     ELSE
032000        MOVE WS-TOTAL-CREDIT TO WS-ABS-CREDIT
032100     END-IF.
032150*    TITLE AND A BLANK SPACER LINE.
032200     WRITE SS-OUTPUT-REP-LINE FROM SL-HEADING-1.
032300     WRITE SS-OUTPUT-REP-LINE FROM SL-BLANK-LINE.
032350*    TRANSACTION COUNT ROW.
032400     MOVE 'TRANSACTION COUNT:      ' TO SL-COUNT-LABEL.
032500     MOVE WS-TRAN-CTR TO SL-COUNT-VALUE.
032600     WRITE SS-OUTPUT-REP-LINE FROM SL-COUNT-LINE.
032650*    ACCOUNT COUNT ROW.
032700     MOVE 'ACCOUNT COUNT:          ' TO SL-COUNT-LABEL.
032800     MOVE WS-ACCT-CTR TO SL-COUNT-VALUE.
032900     WRITE SS-OUTPUT-REP-LINE FROM SL-COUNT-LINE.
032950*    DEBIT TOTAL ROW - PRINTED EXACTLY AS ACCUMULATED.
033000     MOVE 'TOTAL DEBIT:            ' TO SL-AMOUNT-LABEL.
033100     MOVE WS-TOTAL-DEBIT TO SL-AMOUNT-VALUE.
033200     WRITE SS-OUTPUT-REP-LINE FROM SL-AMOUNT-LINE.
033250*    CREDIT TOTAL ROW - PRINTED FROM THE FLIPPED ABSOLUTE VALUE.
033300     MOVE 'TOTAL CREDIT:           ' TO SL-AMOUNT-LABEL.
033400     MOVE WS-ABS-CREDIT TO SL-AMOUNT-VALUE.
033500     WRITE SS-OUTPUT-REP-LINE FROM SL-AMOUNT-LINE.
033600
033700 900-WRITE-SUMMARY-REPORT-EXIT.
033800     EXIT.
